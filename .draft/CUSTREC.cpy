      *****************************************************************
      * CUSTREC    -  CUSTOMER MASTER RECORD                         *
      *                                                                *
      * COPYBOOK FOR THE CUSTOMER MASTER FILE USED BY CUSTBAT AND     *
      * LOANBAT.  ONE OCCURRENCE PER CUSTOMER, KEYED ON CUST-ID.      *
      * CUST-EMAIL AND CUST-SSN ARE NOT MAINTAINABLE VIA AN UPDATE    *
      * TRANSACTION - SEE CUSTBAT 4000-UPDATE-CUSTOMER.               *
      *****************************************************************
 01  CUSTOMER-RECORD.
     03  CUST-ID                       PIC 9(9).
     03  CUST-FIRST-NAME               PIC X(30).
     03  CUST-LAST-NAME                PIC X(30).
     03  CUST-EMAIL                    PIC X(50).
     03  CUST-PHONE-NUMBER             PIC X(20).
     03  CUST-ADDRESS                  PIC X(80).
     03  CUST-DATE-OF-BIRTH            PIC X(10).
     03  CUST-SSN                      PIC X(11).
     03  CUST-ANNUAL-INCOME            PIC S9(9)V99 COMP-3.
     03  CUST-EMPLOYMENT-STATUS        PIC X(12).
         88  CUST-EMP-EMPLOYED         VALUE 'EMPLOYED'.
         88  CUST-EMP-UNEMPLOYED       VALUE 'UNEMPLOYED'.
         88  CUST-EMP-SELF-EMPLOYED    VALUE 'SELF_EMPLOYED'.
         88  CUST-EMP-RETIRED          VALUE 'RETIRED'.
         88  CUST-EMP-STUDENT          VALUE 'STUDENT'.
     03  CUST-CREATED-AT               PIC X(19).
     03  CUST-UPDATED-AT               PIC X(19).
     03  FILLER                        PIC X(04).
