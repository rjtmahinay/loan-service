000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID. CUSTBAT.
000300        AUTHOR. J-OGRADY.
000400        INSTALLATION. THIRD NATIONAL DP CENTER - LOAN SERV.
000500        DATE-WRITTEN. 06/02/88.
000600        DATE-COMPILED.
000700        SECURITY.  CONFIDENTIAL - LOAN SERVICING SUBSYSTEM.
000800*
000900******************************************************************
001000* CUSTBAT   -  CUSTOMER MASTER MAINTENANCE BATCH RUN
001100*
001200* READS THE CUSTOMER-MASTER-IN OLD MASTER AND THE CUSTOMER-TXN-IN
001300* TRANSACTION FILE (ADD/UPDATE/DELETE) AND WRITES A NEW MASTER,
001400* CUSTOMER-MASTER-OUT, PLUS A REJECT-LISTING-OUT OF ANY TRANSACTIO
001500* THAT FAILS ITS EDIT.  THE MASTER IS HELD ENTIRELY IN THE
001600* WS-CUSTOMER-TABLE WORKING-STORAGE TABLE FOR THE DURATION OF THE
001700* RUN - THERE IS NO VSAM CUSTOMER FILE ON THIS SYSTEM, SO EVERY
001800* LOOKUP BY CUST-ID OR BY EMAIL IS A TABLE SEARCH, NOT A READ.
001900* RUN AFTER HOURS, AHEAD OF LOANBAT - LOANBAT READS THE NEW
002000* MASTER THIS STEP PRODUCES.
002100******************************************************************
002200*
002300*    CHANGE LOG.
002400*
002500*    DATE    WHO  CHANGE
002600*    ------  ---  --------------------------------------
002700*    060288  JOG  ORIGINAL PROGRAM - REPLACES THE ON-LINE
002800*                 CUSTOMER ADD/INQUIRY SCREEN WITH A
002900*                 NIGHTLY BATCH MAINTENANCE RUN.  CR-0095.
003000*    021590  JOG  ADDED DUPLICATE-EMAIL CHECK ON ADD PER
003100*                 LOAN COMMITTEE REQUEST.  CR-0141.
003200*    080892  RMS  ADDED UPDATE AND DELETE TRANSACTION
003300*                 TYPES - WAS ADD-ONLY.  CR-0261.
003400*    030195  RMS  BLANK FIELDS ON AN UPDATE TXN NOW LEAVE
003500*                 THE MASTER FIELD UNCHANGED INSTEAD OF
003600*                 BLANKING IT OUT.  CR-0447.
003700*    112398  MCD  Y2K REMEDIATION - WS-RUN-DATE AND THE
003800*                 CREATED-AT/UPDATED-AT STAMPS EXPANDED TO
003900*                 4-DIGIT YEARS.  NO OTHER LOGIC CHANGED.
004000*                 CR-1187.
004100*    030399  MCD  Y2K VERIFICATION RERUN AGAINST THE
004200*                 1999/2000 BOUNDARY.  NO FIX NEEDED.
004300*                 CR-1187.
004400*    091402  TKW  RAISED WS-CUSTOMER-TABLE MAX ENTRIES FROM
004500*                 2000 TO 5000 - RUN WAS ABENDING ON TABLE
004600*                 OVERFLOW.  CR-1298.
004700*
004800        ENVIRONMENT DIVISION.
004900        CONFIGURATION SECTION.
005000        SOURCE-COMPUTER.  IBM-370.
005100        OBJECT-COMPUTER.  IBM-370.
005200        SPECIAL-NAMES.
005300            C01 IS TOP-OF-FORM.
005400        INPUT-OUTPUT SECTION.
005500        FILE-CONTROL.
005600            SELECT CUSTOMER-MASTER-IN ASSIGN TO CUSTMIN
005700               ORGANIZATION IS LINE SEQUENTIAL
005800               ACCESS IS SEQUENTIAL
005900               FILE STATUS IS WS-CUSTMIN-STATUS.
006000            SELECT CUSTOMER-MASTER-OUT ASSIGN TO CUSTMOUT
006100               ORGANIZATION IS LINE SEQUENTIAL
006200               ACCESS IS SEQUENTIAL
006300               FILE STATUS IS WS-CUSTMOUT-STATUS.
006400            SELECT CUSTOMER-TXN-IN ASSIGN TO CUSTTRIN
006500               ORGANIZATION IS LINE SEQUENTIAL
006600               ACCESS IS SEQUENTIAL
006700               FILE STATUS IS WS-CUSTTRIN-STATUS.
006800            SELECT REJECT-LISTING-OUT ASSIGN TO CUSTREJO
006900               ORGANIZATION IS LINE SEQUENTIAL
007000               ACCESS IS SEQUENTIAL
007100               FILE STATUS IS WS-CUSTREJO-STATUS.
007200        DATA DIVISION.
007300        FILE SECTION.
007400*    OLD MASTER, READ ONCE AT THE TOP OF THE RUN INTO
007500*    WS-CUSTOMER-TABLE BELOW AND NEVER READ AGAIN.
007600        FD  CUSTOMER-MASTER-IN.
007700            COPY CUSTREC
007800               REPLACING ==01  CUSTOMER-RECORD==
007900               BY ==01  CUSTOMER-MASTER-IN-REC==.
008000*    NEW MASTER, WRITTEN ONCE AT THE BOTTOM OF THE RUN BY
008100*    8000-WRITE-NEW-MASTER FROM THE UPDATED TABLE - THIS IS
008200*    THE FILE LOANBAT PICKS UP THE NEXT MORNING.
008300        FD  CUSTOMER-MASTER-OUT.
008400            COPY CUSTREC
008500               REPLACING ==01  CUSTOMER-RECORD==
008600               BY ==01  CUSTOMER-MASTER-OUT-REC==.
008700*    ADD/UPDATE/DELETE TRANSACTIONS, ONE PER INPUT LINE -
008800*    SEE CUSTTRN FOR THE LAYOUT.
008900        FD  CUSTOMER-TXN-IN.
009000        01  CUSTOMER-TXN-IN-REC.
009100            COPY CUSTTRN.
009200*    ONE LINE PER REJECTED TRANSACTION - ECHOES THE TXN TYPE
009300*    AND CUSTOMER ID BACK SO THE LOAN SERVICING CLERKS CAN
009400*    TRACE THE REJECT TO THE INPUT FILE, PLUS THE RUN'S
009500*    PLAIN-ENGLISH REASON FOR BOUNCING IT.
009600        FD  REJECT-LISTING-OUT.
009700        01  REJECT-LISTING-OUT-REC.
009800            03  REJ-TXN-TYPE         PIC X(8).
009900            03  FILLER                PIC X(2) VALUE SPACES.
010000            03  REJ-CUST-ID           PIC 9(9).
010100            03  FILLER                PIC X(2) VALUE SPACES.
010200            03  REJ-REASON            PIC X(60).
010300            03  FILLER                PIC X(9) VALUE SPACES.
010400*
010500        WORKING-STORAGE SECTION.
010600*
010700*    77-LEVEL COUNTERS AND FILE-STATUS HOLDERS.  ALL THE
010800*    SUBSCRIPTS AND RUN TOTALS ARE DECLARED COMP - THIS
010900*    SHOP DOES NOT LEAVE A SUBSCRIPT IN DISPLAY USAGE.
011000        77  WS-PGM-ID               PIC X(8) VALUE
011100            'CUSTBAT '.
011200        77  WS-CUSTMIN-STATUS       PIC XX VALUE ZERO.
011300        77  WS-CUSTMOUT-STATUS      PIC XX VALUE ZERO.
011400        77  WS-CUSTTRIN-STATUS      PIC XX VALUE ZERO.
011500        77  WS-CUSTREJO-STATUS      PIC XX VALUE ZERO.
011600        77  WS-TABLE-MAX            PIC S9(4) COMP VALUE 5000.
011700        77  WS-TABLE-COUNT          PIC S9(4) COMP VALUE 0.
011800        77  WS-TAB-IDX              PIC S9(4) COMP VALUE 0.
011900        77  WS-FOUND-IDX            PIC S9(4) COMP VALUE 0.
012000        77  WS-ADD-COUNT            PIC S9(7) COMP VALUE 0.
012100        77  WS-UPDATE-COUNT         PIC S9(7) COMP VALUE 0.
012200        77  WS-DELETE-COUNT         PIC S9(7) COMP VALUE 0.
012300        77  WS-REJECT-COUNT         PIC S9(7) COMP VALUE 0.
012400*
012500*    END-OF-FILE AND WORK SWITCHES, EACH WITH ITS OWN
012600*    88-LEVEL CONDITION NAME FOR USE IN THE PROCEDURE
012700*    DIVISION IF TESTS.
012800        01  SWITCHES.
012900            03  CUST-TXN-EOF-SW         PIC X VALUE "N".
013000                88  CUST-TXN-EOF        VALUE 'Y'.
013100            03  WS-FOUND-SW             PIC X VALUE "N".
013200                88  WS-FOUND            VALUE 'Y'.
013300            03  WS-REJECT-SW            PIC X VALUE "N".
013400                88  WS-REJECTED         VALUE 'Y'.
013500            03  FILLER                  PIC X(06) VALUE
013600                SPACES.
013700        01  WS-REJECT-REASON            PIC X(60) VALUE
013800            SPACES.
013900*
014000*    THE IN-MEMORY CUSTOMER MASTER.  WS-TAB-CUSTOMER-REC IS
014100*    CUSTREC RENAMED ONE LEVEL DOWN SO IT CAN OCCUR - THIS
014200*    IS THE TABLE 1000-LOAD-CUSTOMER-MASTER FILLS AND EVERY
014300*    FIND PARAGRAPH SEARCHES.  RAISED TO 5000 ENTRIES BY
014400*    CR-1298 AFTER THE 2000-ENTRY LIMIT STARTED ABENDING.
014500        01  WS-CUSTOMER-TABLE.
014600            03  WS-CUSTOMER-ENTRY OCCURS 1 TO 5000 TIMES
014700                           DEPENDING ON WS-TABLE-COUNT.
014800                COPY CUSTREC
014900                   REPLACING ==01  CUSTOMER-RECORD==
015000                   BY ==05  WS-TAB-CUSTOMER-REC==.
015100                05  WS-TAB-DELETED-SW     PIC X VALUE "N".
015200                    88  WS-TAB-DELETED    VALUE 'Y'.
015300*
015400*    RUN DATE AND TIME AS ACCEPTED FROM THE SYSTEM, PLUS
015500*    REDEFINES SPLITTING EACH INTO ITS COMPONENT PARTS FOR
015600*    BUILDING THE WS-STAMP TIMESTAMP BELOW.  EXPANDED TO A
015700*    4-DIGIT YEAR BY THE Y2K FIX, CR-1187.
015800        01  WS-RUN-DATE-TIME-WORK.
015900            03  WS-RUN-DATE             PIC 9(8).
016000            03  WS-RUN-TIME             PIC 9(8).
016100        01  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE.
016200            03  WS-RUN-DATE-YYYY        PIC 9(4).
016300            03  WS-RUN-DATE-MM          PIC 9(2).
016400            03  WS-RUN-DATE-DD          PIC 9(2).
016500        01  WS-RUN-TIME-GRP REDEFINES WS-RUN-TIME.
016600            03  WS-RUN-TIME-HH          PIC 9(2).
016700            03  WS-RUN-TIME-MM          PIC 9(2).
016800            03  WS-RUN-TIME-SS          PIC 9(2).
016900            03  WS-RUN-TIME-TH          PIC 9(2).
017000*
017100*    CREATED-AT/UPDATED-AT TIMESTAMP STAMPED ON EVERY ROW
017200*    TOUCHED THIS RUN, AND ITS PLAIN PIC X(19) REDEFINE FOR
017300*    MOVING THE WHOLE STRING AT ONCE INTO THE MASTER RECORD.
017400        01  WS-STAMP.
017500            03  WS-STAMP-YYYY           PIC 9(4).
017600            03  FILLER                   PIC X VALUE "-".
017700            03  WS-STAMP-MM              PIC 9(2).
017800            03  FILLER                   PIC X VALUE "-".
017900            03  WS-STAMP-DD              PIC 9(2).
018000            03  FILLER                   PIC X VALUE SPACE.
018100            03  WS-STAMP-HH              PIC 9(2).
018200            03  FILLER                   PIC X VALUE ":".
018300            03  WS-STAMP-MI              PIC 9(2).
018400            03  FILLER                   PIC X VALUE ":".
018500            03  WS-STAMP-SS              PIC 9(2).
018600        01  WS-STAMP-X REDEFINES WS-STAMP.
018700            03  FILLER                   PIC X(19).
018800*
018900*    MESSAGE AREA DISPLAYED BY ABEND-THIS-RUN - SAME FAIL-
019000*    INFO SHAPE USED ACROSS THE LOAN SERVICING BATCH SUITE
019100*    SO OPERATIONS CAN GREP SYSOUT FOR " STATUS=" ON ANY
019200*    ABENDED STEP.
019300        01  WS-FAIL-INFO.
019400            03  FILLER                 PIC X(9) VALUE
019500                'CUSTBAT  '.
019600            03  WS-FAIL-MSG            PIC X(60) VALUE SPACES.
019700            03  FILLER                 PIC X(7) VALUE
019800                ' STATUS='.
019900            03  WS-FAIL-STATUS-DISP    PIC X(2) VALUE SPACES.
020000*
020100        PROCEDURE DIVISION.
020200*
020300*    MAINLINE.  LOADS THE OLD MASTER INTO THE TABLE, RUNS
020400*    THE TRANSACTION FILE AGAINST IT, THEN SPILLS THE TABLE
020500*    BACK OUT AS THE NEW MASTER.  KEEP THIS SEQUENCE - THE
020600*    TABLE MUST BE FULLY LOADED BEFORE THE FIRST TXN IS READ
020700*    OR THE DUPLICATE-EMAIL AND FIND-BY-ID SEARCHES WILL
020800*    MISS RECORDS THAT HAVE NOT BEEN READ IN YET.
020900        PREMIERE SECTION.
021000        P010.
021100            PERFORM OPEN-ALL-FILES.
021200            PERFORM POPULATE-TIME-DATE.
021300            PERFORM 1000-LOAD-CUSTOMER-MASTER.
021400            PERFORM 2000-PROCESS-TRANSACTIONS THRU 2000-EXIT
021500               UNTIL CUST-TXN-EOF.
021600            PERFORM 8000-WRITE-NEW-MASTER.
021700            PERFORM CLOSE-ALL-FILES.
021800        P999.
021900            STOP RUN.
022000*
022100*    OPENS THE TWO INPUT FILES AND THE TWO OUTPUT FILES FOR
022200*    THE RUN.  A BAD OPEN ON THE OLD MASTER IS TREATED AS
022300*    FATAL SINCE THE REST OF THE RUN HAS NOTHING TO WORK
022400*    FROM - THE OTHER OPENS ARE NOT STATUS-CHECKED BECAUSE
022500*    THIS SHOP HAS NEVER SEEN THEM FAIL IN PRODUCTION.
022600        OPEN-ALL-FILES SECTION.
022700        OAF010.
022800            OPEN INPUT CUSTOMER-MASTER-IN.
022900            OPEN INPUT CUSTOMER-TXN-IN.
023000            OPEN OUTPUT CUSTOMER-MASTER-OUT.
023100            OPEN OUTPUT REJECT-LISTING-OUT.
023200            IF WS-CUSTMIN-STATUS NOT = "00"
023300               MOVE 'CUSTBAT - OPEN CUSTOMER-MASTER-IN FAIL'
023400                  TO WS-FAIL-MSG
023500               MOVE WS-CUSTMIN-STATUS TO WS-FAIL-STATUS-DISP
023600               PERFORM ABEND-THIS-RUN
023700            END-IF.
023800        OAF999.
023900            EXIT.
024000*
024100*    NORMAL END-OF-JOB CLOSE OF ALL FOUR FILES.
024200        CLOSE-ALL-FILES SECTION.
024300        CAF010.
024400            CLOSE CUSTOMER-MASTER-IN.
024500            CLOSE CUSTOMER-TXN-IN.
024600            CLOSE CUSTOMER-MASTER-OUT.
024700            CLOSE REJECT-LISTING-OUT.
024800        CAF999.
024900            EXIT.
025000*
025100*    LOADS THE ENTIRE OLD MASTER INTO WS-CUSTOMER-TABLE.
025200*    THIS SYSTEM HAS NO VSAM CUSTOMER FILE, SO THE TABLE IS
025300*    THE ONLY PLACE A TRANSACTION CAN LOOK A CUSTOMER UP -
025400*    A SEQUENTIAL READ-AHEAD LOOP, NOT A KEYED READ.
025500        1000-LOAD-CUSTOMER-MASTER SECTION.
025600        1000-START.
025700            MOVE ZERO TO WS-TABLE-COUNT.
025800            READ CUSTOMER-MASTER-IN
025900               AT END GO TO 1000-EXIT
026000            END-READ.
026100        1000-LOOP.
026200            ADD 1 TO WS-TABLE-COUNT.
026300*          TABLE IS FIXED AT 5000 ENTRIES (CR-1298) - A
026400*          MASTER LARGER THAN THAT ABENDS THE RUN RATHER
026500*          THAN SILENTLY TRUNCATE THE CUSTOMER BASE.
026600            IF WS-TABLE-COUNT > WS-TABLE-MAX
026700               MOVE 'CUSTBAT - CUSTOMER TABLE OVERFLOW'
026800                  TO WS-FAIL-MSG
026900               MOVE SPACES TO WS-FAIL-STATUS-DISP
027000               PERFORM ABEND-THIS-RUN
027100            END-IF.
027200            MOVE CUSTOMER-MASTER-IN-REC TO
027300               WS-TAB-CUSTOMER-REC(WS-TABLE-COUNT).
027400            READ CUSTOMER-MASTER-IN
027500               AT END GO TO 1000-EXIT
027600            END-READ.
027700            GO TO 1000-LOOP.
027800        1000-EXIT.
027900            EXIT.
028000*
028100*    ONE PASS OF THIS SECTION HANDLES ONE INPUT TRANSACTION.
028200*    CT-TXN-TYPE DRIVES THE EVALUATE BELOW TO THE ADD,
028300*    UPDATE OR DELETE LOGIC - ANYTHING ELSE ON THE FILE IS
028400*    REJECTED OUTRIGHT.  CALLED REPEATEDLY BY PREMIERE UNTIL
028500*    CUST-TXN-EOF IS SET BY THE READ BELOW.
028600        2000-PROCESS-TRANSACTIONS SECTION.
028700        2000-START.
028800            READ CUSTOMER-TXN-IN
028900               AT END SET CUST-TXN-EOF TO TRUE
029000               GO TO 2000-EXIT
029100            END-READ.
029200            MOVE "N" TO WS-REJECT-SW.
029300            EVALUATE TRUE
029400               WHEN CT-TXN-IS-ADD
029500                  PERFORM 3000-ADD-CUSTOMER
029600               WHEN CT-TXN-IS-UPDATE
029700                  PERFORM 4000-UPDATE-CUSTOMER
029800               WHEN CT-TXN-IS-DELETE
029900                  PERFORM 5000-DELETE-CUSTOMER
030000               WHEN OTHER
030100                  MOVE "UNKNOWN TXN TYPE" TO WS-REJECT-REASON
030200                  SET WS-REJECTED TO TRUE
030300            END-EVALUATE.
030400*          ANY OF THE THREE ACTION PARAGRAPHS MAY HAVE SET
030500*          WS-REJECTED - ONE COMMON PLACE TO SPIN OFF THE
030600*          REJECT LISTING LINE RATHER THAN THREE.
030700            IF WS-REJECTED
030800               PERFORM 9000-WRITE-REJECT
030900            END-IF.
031000        2000-EXIT.
031100            EXIT.
031200*
031300*    ADDS ONE NEW CUSTOMER TO THE TABLE.  CR-0141 REQUIRES
031400*    THE DUPLICATE-EMAIL CHECK BELOW BEFORE ANY ROW IS
031500*    APPENDED - THE LOAN COMMITTEE WANTS ONE CUSTOMER RECORD
031600*    PER EMAIL ADDRESS, NOT PER SSN, SO TWO APPLICANTS WHO
031700*    SHARE A HOUSEHOLD SSN TYPO STILL GET CAUGHT.
031800        3000-ADD-CUSTOMER SECTION.
031900        3000-START.
032000            PERFORM 3100-FIND-BY-EMAIL.
032100            IF WS-FOUND
032200               MOVE "DUPLICATE EMAIL" TO WS-REJECT-REASON
032300               SET WS-REJECTED TO TRUE
032400               GO TO 3000-EXIT
032500            END-IF.
032600            ADD 1 TO WS-TABLE-COUNT.
032700            IF WS-TABLE-COUNT > WS-TABLE-MAX
032800               MOVE 'CUSTBAT - CUSTOMER TABLE OVERFLOW'
032900                  TO WS-FAIL-MSG
033000               MOVE SPACES TO WS-FAIL-STATUS-DISP
033100               PERFORM ABEND-THIS-RUN
033200            END-IF.
033300*          IDENTIFYING FIELDS FIRST - ID, NAME, EMAIL.
033400            MOVE CT-CUST-ID TO
033500               CUST-ID OF WS-TAB-CUSTOMER-REC(WS-TABLE-COUNT).
033600            MOVE CT-FIRST-NAME TO
033700               CUST-FIRST-NAME OF
033800               WS-TAB-CUSTOMER-REC(WS-TABLE-COUNT).
033900            MOVE CT-LAST-NAME TO
034000               CUST-LAST-NAME OF
034100               WS-TAB-CUSTOMER-REC(WS-TABLE-COUNT).
034200            MOVE CT-EMAIL TO
034300               CUST-EMAIL OF WS-TAB-CUSTOMER-REC(WS-TABLE-COUNT).
034400*          CONTACT AND PERSONAL FIELDS.
034500            MOVE CT-PHONE-NUMBER TO
034600               CUST-PHONE-NUMBER OF
034700               WS-TAB-CUSTOMER-REC(WS-TABLE-COUNT).
034800            MOVE CT-ADDRESS TO
034900               CUST-ADDRESS OF
035000               WS-TAB-CUSTOMER-REC(WS-TABLE-COUNT).
035100            MOVE CT-DATE-OF-BIRTH TO
035200               CUST-DATE-OF-BIRTH OF
035300               WS-TAB-CUSTOMER-REC(WS-TABLE-COUNT).
035400            MOVE CT-SSN TO
035500               CUST-SSN OF WS-TAB-CUSTOMER-REC(WS-TABLE-COUNT).
035600*          CT-ANNUAL-INCOME-9 IS THE ZONED-DECIMAL REDEFINE
035700*          OF THE INCOME TEXT FIELD ON THE TRANSACTION - IT
035800*          IS UNPACKED INTO THE COMP-3 WORKING FIELD HERE
035900*          BEFORE BEING STORED, SINCE THE MASTER CARRIES
036000*          ANNUAL INCOME PACKED, NOT ZONED.
036100            MOVE CT-ANNUAL-INCOME-9 TO CT-ANNUAL-INCOME.
036200            MOVE CT-ANNUAL-INCOME TO
036300               CUST-ANNUAL-INCOME OF
036400               WS-TAB-CUSTOMER-REC(WS-TABLE-COUNT).
036500            MOVE CT-EMPLOYMENT-STATUS TO
036600               CUST-EMPLOYMENT-STATUS OF
036700               WS-TAB-CUSTOMER-REC(WS-TABLE-COUNT).
036800*          CREATED-AT AND UPDATED-AT BOTH GET THIS RUN'S
036900*          TIMESTAMP ON A BRAND-NEW ROW.
037000            MOVE WS-STAMP-X TO
037100               CUST-CREATED-AT OF
037200               WS-TAB-CUSTOMER-REC(WS-TABLE-COUNT).
037300            MOVE WS-STAMP-X TO
037400               CUST-UPDATED-AT OF
037500               WS-TAB-CUSTOMER-REC(WS-TABLE-COUNT).
037600            MOVE "N" TO WS-TAB-DELETED-SW(WS-TABLE-COUNT).
037700            ADD 1 TO WS-ADD-COUNT.
037800        3000-EXIT.
037900            EXIT.
038000*
038100*    TABLE-SEARCH PARAGRAPH - LOOKS FOR AN UNDELETED ROW
038200*    WHOSE CUST-EMAIL MATCHES THE TRANSACTION.  WRITTEN AS
038300*    A GO TO LOOP RATHER THAN PERFORM VARYING SINCE THE
038400*    EARLY-EXIT ON A HIT STILL HAS TO FALL THROUGH TO 3100-
038500*    EXIT, NOT LOOP BACK AROUND.
038600        3100-FIND-BY-EMAIL SECTION.
038700        3100-START.
038800            MOVE "N" TO WS-FOUND-SW.
038900            MOVE ZERO TO WS-FOUND-IDX.
039000            MOVE 1 TO WS-TAB-IDX.
039100        3100-LOOP.
039200            IF WS-TAB-IDX > WS-TABLE-COUNT
039300               GO TO 3100-EXIT
039400            END-IF.
039500            IF NOT WS-TAB-DELETED(WS-TAB-IDX)
039600               AND CT-EMAIL = CUST-EMAIL OF
039700                  WS-TAB-CUSTOMER-REC(WS-TAB-IDX)
039800               SET WS-FOUND TO TRUE
039900               MOVE WS-TAB-IDX TO WS-FOUND-IDX
040000            END-IF.
040100            ADD 1 TO WS-TAB-IDX.
040200            GO TO 3100-LOOP.
040300        3100-EXIT.
040400            EXIT.
040500*
040600*    APPLIES AN UPDATE TRANSACTION TO AN EXISTING CUSTOMER.
040700*    PER CR-0447, A BLANK FIELD ON THE TRANSACTION MEANS
040800*    THE CALLER DID NOT SUPPLY A NEW VALUE FOR IT - LEAVE
040900*    THE MASTER FIELD AS-IS.  THIS IS WHY EVERY MOVE BELOW
041000*    IS GUARDED BY ITS OWN NOT = SPACES TEST INSTEAD OF ONE
041100*    BLANKET MOVE OF THE WHOLE TRANSACTION RECORD.
041200        4000-UPDATE-CUSTOMER SECTION.
041300        4000-START.
041400            PERFORM 4100-FIND-BY-CUST-ID.
041500            IF NOT WS-FOUND
041600               MOVE "CUSTOMER NOT FOUND" TO WS-REJECT-REASON
041700               SET WS-REJECTED TO TRUE
041800               GO TO 4000-EXIT
041900            END-IF.
042000            IF CT-FIRST-NAME NOT = SPACES
042100               MOVE CT-FIRST-NAME TO
042200                  CUST-FIRST-NAME OF
042300                  WS-TAB-CUSTOMER-REC(WS-FOUND-IDX)
042400            END-IF.
042500            IF CT-LAST-NAME NOT = SPACES
042600               MOVE CT-LAST-NAME TO
042700                  CUST-LAST-NAME OF
042800                  WS-TAB-CUSTOMER-REC(WS-FOUND-IDX)
042900            END-IF.
043000            IF CT-PHONE-NUMBER NOT = SPACES
043100               MOVE CT-PHONE-NUMBER TO
043200                  CUST-PHONE-NUMBER OF
043300                  WS-TAB-CUSTOMER-REC(WS-FOUND-IDX)
043400            END-IF.
043500            IF CT-ADDRESS NOT = SPACES
043600               MOVE CT-ADDRESS TO
043700                  CUST-ADDRESS OF
043800                  WS-TAB-CUSTOMER-REC(WS-FOUND-IDX)
043900            END-IF.
044000            IF CT-DATE-OF-BIRTH NOT = SPACES
044100               MOVE CT-DATE-OF-BIRTH TO
044200                  CUST-DATE-OF-BIRTH OF
044300                  WS-TAB-CUSTOMER-REC(WS-FOUND-IDX)
044400            END-IF.
044500*          THE INCOME TEST HAS TO LOOK AT CT-ANNUAL-INCOME-X,
044600*          THE ALPHANUMERIC VIEW - THE NUMERIC REDEFINE CAN
044700*          NEVER TEST EQUAL TO SPACES.  ONLY UNPACK TO THE
044800*          COMP-3 WORKING FIELD WHEN THE CALLER ACTUALLY
044900*          SENT A VALUE.
045000            IF CT-ANNUAL-INCOME-X NOT = SPACES
045100               MOVE CT-ANNUAL-INCOME-9 TO CT-ANNUAL-INCOME
045200               MOVE CT-ANNUAL-INCOME TO
045300                  CUST-ANNUAL-INCOME OF
045400                  WS-TAB-CUSTOMER-REC(WS-FOUND-IDX)
045500            END-IF.
045600            IF CT-EMPLOYMENT-STATUS NOT = SPACES
045700               MOVE CT-EMPLOYMENT-STATUS TO
045800                  CUST-EMPLOYMENT-STATUS OF
045900                  WS-TAB-CUSTOMER-REC(WS-FOUND-IDX)
046000            END-IF.
046100*          CUST-UPDATED-AT ALWAYS MOVES, EVEN IF EVERY
046200*          OTHER FIELD ON THE TRANSACTION WAS BLANK - THE
046300*          TXN STILL TOUCHED THE ROW.
046400            MOVE WS-STAMP-X TO
046500               CUST-UPDATED-AT OF
046600               WS-TAB-CUSTOMER-REC(WS-FOUND-IDX).
046700            ADD 1 TO WS-UPDATE-COUNT.
046800        4000-EXIT.
046900            EXIT.
047000*
047100*    SAME GO-TO TABLE-SEARCH SHAPE AS 3100, KEYED ON
047200*    CUST-ID INSTEAD OF CUST-EMAIL - SHARED BY BOTH THE
047300*    UPDATE AND THE DELETE PARAGRAPHS BELOW.
047400        4100-FIND-BY-CUST-ID SECTION.
047500        4100-START.
047600            MOVE "N" TO WS-FOUND-SW.
047700            MOVE ZERO TO WS-FOUND-IDX.
047800            MOVE 1 TO WS-TAB-IDX.
047900        4100-LOOP.
048000            IF WS-TAB-IDX > WS-TABLE-COUNT
048100               GO TO 4100-EXIT
048200            END-IF.
048300            IF NOT WS-TAB-DELETED(WS-TAB-IDX)
048400               AND CT-CUST-ID = CUST-ID OF
048500                  WS-TAB-CUSTOMER-REC(WS-TAB-IDX)
048600               SET WS-FOUND TO TRUE
048700               MOVE WS-TAB-IDX TO WS-FOUND-IDX
048800            END-IF.
048900            ADD 1 TO WS-TAB-IDX.
049000            GO TO 4100-LOOP.
049100        4100-EXIT.
049200            EXIT.
049300*
049400*    MARKS A CUSTOMER ROW DELETED.  THIS IS A SOFT DELETE -
049500*    THE 88-LEVEL WS-TAB-DELETED FLAG KEEPS THE ROW OUT OF
049600*    BOTH FURTHER TABLE SEARCHES AND THE NEW MASTER WRITTEN
049700*    BY 8000 BELOW, BUT THE ROW ITSELF IS NEVER PHYSICALLY
049800*    REMOVED FROM THE TABLE DURING THE RUN.
049900        5000-DELETE-CUSTOMER SECTION.
050000        5000-START.
050100            PERFORM 4100-FIND-BY-CUST-ID.
050200            IF NOT WS-FOUND
050300               MOVE "CUSTOMER NOT FOUND" TO WS-REJECT-REASON
050400               SET WS-REJECTED TO TRUE
050500               GO TO 5000-EXIT
050600            END-IF.
050700            SET WS-TAB-DELETED(WS-FOUND-IDX) TO TRUE.
050800            ADD 1 TO WS-DELETE-COUNT.
050900        5000-EXIT.
051000            EXIT.
051100*
051200*    SPILLS THE TABLE BACK OUT TO CUSTOMER-MASTER-OUT AFTER
051300*    ALL TRANSACTIONS HAVE BEEN APPLIED.  ROWS MARKED
051400*    DELETED BY 5000 ABOVE ARE SKIPPED HERE, NOT BEFORE -
051500*    THIS IS THE ONLY PLACE A DELETE ACTUALLY DROPS A ROW
051600*    FROM THE OUTPUT.
051700        8000-WRITE-NEW-MASTER SECTION.
051800        8000-START.
051900            MOVE 1 TO WS-TAB-IDX.
052000        8000-LOOP.
052100            IF WS-TAB-IDX > WS-TABLE-COUNT
052200               GO TO 8000-EXIT
052300            END-IF.
052400            IF NOT WS-TAB-DELETED(WS-TAB-IDX)
052500               MOVE WS-TAB-CUSTOMER-REC(WS-TAB-IDX) TO
052600                  CUSTOMER-MASTER-OUT-REC
052700               WRITE CUSTOMER-MASTER-OUT-REC
052800            END-IF.
052900            ADD 1 TO WS-TAB-IDX.
053000            GO TO 8000-LOOP.
053100        8000-EXIT.
053200            EXIT.
053300*
053400*    WRITES ONE LINE TO REJECT-LISTING-OUT FOR A TRANSACTION
053500*    THAT FAILED ITS EDIT - CALLED FROM 2000 ABOVE FOR ANY
053600*    TXN THAT TURNED ON WS-REJECT-SW, REGARDLESS OF WHICH
053700*    ACTION PARAGRAPH SET IT.
053800        9000-WRITE-REJECT SECTION.
053900        9000-START.
054000            ADD 1 TO WS-REJECT-COUNT.
054100            MOVE CT-TXN-TYPE TO REJ-TXN-TYPE.
054200            MOVE CT-CUST-ID TO REJ-CUST-ID.
054300            MOVE WS-REJECT-REASON TO REJ-REASON.
054400            WRITE REJECT-LISTING-OUT-REC.
054500        9000-EXIT.
054600            EXIT.
054700*
054800*    FATAL-ERROR PARAGRAPH.  LOGS WS-FAIL-INFO TO SYSOUT,
054900*    CLOSES WHATEVER FILES ARE OPEN AND ENDS THE RUN WITH
055000*    A RETURN-CODE OF 16 SO THE JCL STEP SHOWS ABENDED -
055100*    OPERATIONS WATCHES FOR THIS RC OVERNIGHT.
055200        ABEND-THIS-RUN SECTION.
055300        ATR010.
055400            DISPLAY WS-FAIL-INFO.
055500            CLOSE CUSTOMER-MASTER-IN CUSTOMER-TXN-IN.
055600            CLOSE CUSTOMER-MASTER-OUT REJECT-LISTING-OUT.
055700            MOVE 16 TO RETURN-CODE.
055800            STOP RUN.
055900        ATR999.
056000            EXIT.
056100*
056200*    BUILDS WS-STAMP, THE CREATED-AT/UPDATED-AT TIMESTAMP
056300*    USED FOR EVERY ROW TOUCHED THIS RUN.  ONE ACCEPT OF
056400*    DATE AND ONE OF TIME AT THE TOP OF THE RUN - EVERY ROW
056500*    ADDED OR CHANGED IN THE SAME RUN CARRIES THE SAME
056600*    SECOND, WHICH IS FINE FOR AN OVERNIGHT BATCH STAMP.
056700        POPULATE-TIME-DATE SECTION.
056800        PTD010.
056900            ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
057000            ACCEPT WS-RUN-TIME FROM TIME.
057100            MOVE WS-RUN-DATE-YYYY TO WS-STAMP-YYYY.
057200            MOVE WS-RUN-DATE-MM TO WS-STAMP-MM.
057300            MOVE WS-RUN-DATE-DD TO WS-STAMP-DD.
057400            MOVE WS-RUN-TIME-HH TO WS-STAMP-HH.
057500            MOVE WS-RUN-TIME-MM TO WS-STAMP-MI.
057600            MOVE WS-RUN-TIME-SS TO WS-STAMP-SS.
057700        PTD999.
057800            EXIT.
