000100******************************************************************
000200* CUSTREC     --  CUSTOMER MASTER RECORD
000300*
000400* COPYBOOK FOR THE CUSTOMER MASTER FILE SHARED BY CUSTBAT AND
000500* LOANBAT.  ONE ENTRY PER CUSTOMER, KEYED ON CUST-ID.  CUST-EMAIL
000600* AND CUST-SSN ARE NOT MAINTAINABLE BY AN UPDATE TRANSACTION -
000700* SEE CUSTBAT 4000-UPDATE-CUSTOMER.
000800******************************************************************
000900
001000  01  CUSTOMER-RECORD.
001100      03  CUST-ID                       PIC 9(9).
001200      03  CUST-FIRST-NAME               PIC X(30).
001300      03  CUST-LAST-NAME                PIC X(30).
001400      03  CUST-EMAIL                    PIC X(50).
001500      03  CUST-PHONE-NUMBER             PIC X(20).
001600      03  CUST-ADDRESS                  PIC X(80).
001700      03  CUST-DATE-OF-BIRTH            PIC X(10).
001800      03  CUST-SSN                      PIC X(11).
001900      03  CUST-ANNUAL-INCOME            PIC S9(9)V99
002000                                        COMP-3.
002100*        WIDENED TO X(13) - SELF_EMPLOYED RUNS 13 BYTES AND
002200*        WAS GETTING TRUNCATED TO SELF_EMPLOYE AT X(12),
002300*        WHICH MEANT THE 88-LEVEL BELOW COULD NEVER MATCH.
002400      03  CUST-EMPLOYMENT-STATUS        PIC X(13).
002500          88  CUST-EMP-EMPLOYED         VALUE 'EMPLOYED'.
002600          88  CUST-EMP-UNEMPLOYED       VALUE 'UNEMPLOYED'.
002700          88  CUST-EMP-SELF-EMPLOYED    VALUE 'SELF_EMPLOYED'.
002800          88  CUST-EMP-RETIRED          VALUE 'RETIRED'.
002900          88  CUST-EMP-STUDENT          VALUE 'STUDENT'.
003000      03  CUST-CREATED-AT               PIC X(19).
003100      03  CUST-UPDATED-AT               PIC X(19).
003200      03  FILLER                        PIC X(08).
