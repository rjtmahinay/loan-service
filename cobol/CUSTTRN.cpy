000100******************************************************************
000200* CUSTTRN     --  CUSTOMER MAINTENANCE TRANSACTION RECORD
000300*
000400* ONE TRANSACTION PER INPUT LINE ON CUSTOMER-TXN-IN.  CT-TXN-TYPE
000500* SELECTS ADD / UPDATE / DELETE PROCESSING IN CUSTBAT.  ON AN
000600* UPDATE, A BLANK FIELD MEANS "LEAVE THE MASTER FIELD ALONE" -
000700* SEE CUSTBAT 4000-UPDATE-CUSTOMER.  CT-ANNUAL-INCOME-X/-9 CARRY
000800* THE INCOME AS IT ARRIVES ON THE TEXT RECORD SO THE BLANK TEST
000900* STILL WORKS; CT-ANNUAL-INCOME IS THE PACKED WORKING FIELD
001000* CUSTBAT UNPACKS IT INTO BEFORE STORING TO THE COMP-3 MASTER
001100* FIELD.
001200******************************************************************
001300
001400  01  CUSTOMER-TXN-RECORD.
001500      03  CT-TXN-TYPE                   PIC X(8).
001600          88  CT-TXN-IS-ADD               VALUE 'ADD'.
001700          88  CT-TXN-IS-UPDATE            VALUE 'UPDATE'.
001800          88  CT-TXN-IS-DELETE            VALUE 'DELETE'.
001900      03  CT-CUST-ID                    PIC 9(9).
002000      03  CT-FIRST-NAME                 PIC X(30).
002100      03  CT-LAST-NAME                  PIC X(30).
002200      03  CT-EMAIL                      PIC X(50).
002300      03  CT-PHONE-NUMBER                PIC X(20).
002400      03  CT-ADDRESS                    PIC X(80).
002500      03  CT-DATE-OF-BIRTH               PIC X(10).
002600      03  CT-SSN                        PIC X(11).
002700      03  CT-ANNUAL-INCOME-X             PIC X(11).
002800      03  CT-ANNUAL-INCOME-9 REDEFINES
002900          CT-ANNUAL-INCOME-X             PIC S9(9)V99.
003000      03  CT-ANNUAL-INCOME               PIC S9(9)V99
003100                                         COMP-3.
003200      03  CT-EMPLOYMENT-STATUS           PIC X(13).
003300      03  FILLER                         PIC X(03).
