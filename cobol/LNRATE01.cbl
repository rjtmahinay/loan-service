000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID. LNRATE01.
000300        AUTHOR. R-PATEL.
000400        INSTALLATION. THIRD NATIONAL DP CENTER - LOAN SERV.
000500        DATE-WRITTEN. 03/14/88.
000600        DATE-COMPILED.
000700        SECURITY.  CONFIDENTIAL - LOAN SERVICING SUBSYSTEM.
000800*
000900******************************************************************
001000* LNRATE01  -  INTEREST RATE AND MONTHLY PAYMENT SUBROUTINE
001100*
001200* LINKED BY LOANBAT TO ASSIGN THE INTEREST RATE ON A NEW LOAN
001300* SUBMISSION AND TO COMPUTE THE AMORTIZED MONTHLY PAYMENT, AND
001400* AGAIN AT APPROVAL TIME TO RECOMPUTE THE PAYMENT AGAINST THE
001500* APPROVED AMOUNT/RATE.  CALLING PROGRAM SUPPLIES LNR-CALL-MODE
001600* - SUBMIT OR APPROVE - IN LNRATE01-PARM.  SEE LOAN COMMITTEE
001700* RATE SCHEDULE, MEMO 88-02, FOR THE BASE RATE TABLE BELOW.
001800******************************************************************
001900*
002000*    CHANGE LOG.
002100*
002200*    DATE    WHO  CHANGE
002300*    ------  ---  --------------------------------------
002400*    031488  RP   ORIGINAL PROGRAM - RATE AND PAYMENT CALC
002500*                 FOR NEW LOAN SERVICING BATCH SUBSYSTEM.
002600*                 CR-0091.
002700*    091289  RP   ADDED AMOUNT-BASED RATE ADJUSTMENT PER
002800*                 LOAN COMMITTEE MEMO 89-14.  CR-0118.
002900*    052291  JLH  ADDED RC=91 FOR TERM-MONTHS NOT NUMERIC
003000*                 OR ZERO - WAS ABENDING ON SIZE ERROR.
003100*                 CR-0204.
003200*    101793  JLH  RATE-TABLE SCAN AND COMPOUND-FACTOR LOOP
003300*                 REWRITTEN AS GO TO PARAGRAPH LOOPS PER DP
003400*                 STANDARDS REVIEW - WAS PERFORM VARYING.
003500*                 CR-0366.
003600*    042996  MCD  ADDED APPROVE CALL MODE SO LOANBAT CAN
003700*                 RE-DRIVE THE PAYMENT CALC AGAINST THE
003800*                 APPROVED AMOUNT/RATE WITHOUT REASSIGNING
003900*                 THE RATE.  CR-0512.
004000*    112398  MCD  Y2K REMEDIATION - WS-CALC-DATE EXPANDED
004100*                 TO A 4-DIGIT YEAR.  NO CALC LOGIC
004200*                 CHANGED.  CR-1187.
004300*    030399  MCD  Y2K VERIFICATION RERUN AGAINST THE
004400*                 1999/2000 BOUNDARY.  NO FIX NEEDED.
004500*                 CR-1187.
004600*    081503  TKW  RAISED MAXIMUM TERM CHECK TO 480 MONTHS
004700*                 TO SUPPORT 40-YEAR HOME LOAN PRODUCT.
004800*                 CR-1340.
004900*    030704  TKW  REMOVED THE MAXIMUM TERM CHECK ENTIRELY -
005000*                 LOAN SERVICING CONFIRMED THERE IS NO
005100*                 PRODUCT-LEVEL CEILING ON LNR-TERM-MONTHS,
005200*                 ONLY LOAN-COMMITTEE UNDERWRITING LIMITS
005300*                 ENFORCED ELSEWHERE.  A ZERO TERM IS STILL
005400*                 REJECTED RC=91 - THAT ONE IS A DIVIDE-BY-
005500*                 ZERO HAZARD IN COMPUTE-MONTHLY-PAYMENT,
005600*                 NOT A BUSINESS LIMIT.  CR-1360.
005700*
005800        ENVIRONMENT DIVISION.
005900        CONFIGURATION SECTION.
006000        SOURCE-COMPUTER.  IBM-370.
006100        OBJECT-COMPUTER.  IBM-370.
006200        SPECIAL-NAMES.
006300            C01 IS TOP-OF-FORM
006400            UPSI-0 ON STATUS IS LNR-TRACE-SWITCH-ON
006500                OFF STATUS IS LNR-TRACE-SWITCH-OFF.
006600        DATA DIVISION.
006700        WORKING-STORAGE SECTION.
006800        77  WS-PGM-ID                 PIC X(8) VALUE
006900            'LNRATE01'.
007000        77  WS-RATE-IDX               PIC S9(4) COMP VALUE 0.
007100        77  WS-MONTH-CTR              PIC S9(4) COMP VALUE 0.
007200*
007300******************************************************************
007400* WS-RATE-TABLE.
007500*
007600* FIVE-ROW IN-STORAGE BASE-RATE TABLE, LOADED FRESH EACH CALL BY
007700* LOAD-RATE-TABLE FROM MEMO 88-02.  NOT A DISK TABLE - THE
007800* LOAN COMMITTEE HAS NEVER CHANGED RATES MORE OFTEN THAN ONCE A
007900* YEAR OR TWO AND THOSE CHANGES HAVE ALWAYS COME WITH A PROGRAM
008000* CHANGE REQUEST ANYWAY.
008100******************************************************************
008200        01  WS-RATE-TABLE.
008300            03  WS-RATE-ENTRY OCCURS 5 TIMES.
008400                05  WS-RATE-TYPE          PIC X(8).
008500                05  WS-RATE-BASE-PCT      PIC S9V9(8) COMP-3.
008600*
008700*        WORK FIELDS FOR THE PAYMENT COMPUTATION - ALL COMP-3
008800*        SINCE THIS IS PURE ARITHMETIC STORAGE, NEVER WRITTEN
008900*        TO A FILE.  WS-CALC-DUMP-AREA BELOW LETS THE TRACE
009000*        PARAGRAPH (UPSI-0 SWITCH) DISPLAY THE RAW WORK AREA
009100*        AS TEXT WHEN DIAGNOSING A BAD PAYMENT CALCULATION.
009200        01  WS-CALC-WORK-AREA.
009300            03  WS-MONTHLY-RATE           PIC S9V9(8) COMP-3.
009400            03  WS-COMPOUND-FACTOR        PIC S9(9)V9(8)
009500                                          COMP-3.
009600            03  WS-COMPOUND-FACTOR-PRV    PIC S9(9)V9(8)
009700                                          COMP-3.
009800            03  WS-PAYMENT-NUMERATOR       PIC S9(11)V9(8)
009900                                          COMP-3.
010000            03  WS-PAYMENT-DENOMINATOR    PIC S9(9)V9(8)
010100                                          COMP-3.
010200        01  WS-CALC-DUMP-AREA REDEFINES WS-CALC-WORK-AREA.
010300            03  WS-CALC-DUMP-X            PIC X(39).
010400*
010500        01  WS-AMOUNT-ADJ-WORK.
010600            03  WS-ADJ-AMOUNT-9           PIC S9(9)V99.
010700        01  WS-AMOUNT-ADJ-X REDEFINES WS-AMOUNT-ADJ-WORK.
010800            03  FILLER                    PIC X(11).
010900*
011000*        CR-1187 Y2K REMEDIATION - WS-CALC-DATE WAS A TWO-
011100*        DIGIT YEAR, NOW FOUR, SO THE TRACE LINE BELOW DOES
011200*        NOT MISREAD A 2000S RUN AS 1900S.  THE REDEFINES
011300*        BREAKS IT OUT FOR THE TRACE-LINE DISPLAY FORMAT.
011400        01  WS-DATE-TIME-WORK.
011500            03  WS-CALC-DATE              PIC 9(8).
011600            03  WS-CALC-TIME              PIC 9(6).
011700        01  WS-CALC-DATE-GRP REDEFINES WS-CALC-DATE.
011800            03  WS-CALC-DATE-YYYY         PIC 9(4).
011900            03  WS-CALC-DATE-MM           PIC 9(2).
012000            03  WS-CALC-DATE-DD           PIC 9(2).
012100*
012200        01  WS-TRACE-LINE.
012300            03  FILLER                    PIC X(9) VALUE
012400                'LNRATE01 '.
012500            03  WS-TRACE-MSG              PIC X(60) VALUE
012600                SPACES.
012700*
012800        LINKAGE SECTION.
012900        01  LNRATE01-PARM.
013000            03  LNR-CALL-MODE             PIC X(8).
013100                88  LNR-MODE-SUBMIT       VALUE 'SUBMIT'.
013200                88  LNR-MODE-APPROVE      VALUE 'APPROVE'.
013300            03  LNR-LOAN-TYPE             PIC X(8).
013400            03  LNR-LOAN-AMOUNT           PIC S9(9)V99
013500                                          COMP-3.
013600            03  LNR-TERM-MONTHS           PIC 9(3).
013700            03  LNR-INTEREST-RATE         PIC S9V9(8)
013800                                          COMP-3.
013900            03  LNR-MONTHLY-PAYMENT       PIC S9(7)V99
014000                                          COMP-3.
014100            03  LNR-RETURN-CODE           PIC 9(2).
014200                88  LNR-RC-OK             VALUE 00.
014300                88  LNR-RC-BAD-TYPE       VALUE 90.
014400                88  LNR-RC-BAD-TERM       VALUE 91.
014500******************************************************************
014600* PROCEDURE DIVISION.
014700*
014800* CR-0091 ORIGINAL LOGIC, CR-0366 RATE-TABLE/COMPOUND-FACTOR SCAN
014900* REWRITTEN AS GO TO LOOPS PER DP STANDARDS REVIEW, CR-0512 ADDED
015000* THE APPROVE CALL MODE.  THIS IS A CALLED SUBPROGRAM - NO FILES
015100* ARE OPENED HERE.  LNRATE01-PARM IS PASSED BY REFERENCE AND MUST
015200* LINE UP BYTE-FOR-BYTE WITH WS-LNRATE01-PARM IN THE CALLING
015300* PROGRAM (LOANBAT) - SEE THE COPY OF THAT LAYOUT THERE.
015400******************************************************************
015500        PROCEDURE DIVISION USING LNRATE01-PARM.
015600        PREMIERE SECTION.
015700        P010.
015800*        RESET THE RETURN CODE ON EVERY CALL - THE CALLING
015900*        PROGRAMS STORAGE IS NOT REINITIALIZED BY COBOL ON
016000*        REENTRY, SO A STALE NONZERO CODE FROM A PRIOR CALL
016100*        MUST NOT BE ALLOWED TO SURVIVE.
016200            MOVE 00 TO LNR-RETURN-CODE.
016300            PERFORM LOAD-RATE-TABLE.
016400*        CR-0204 - GUARD AGAINST A ZERO TERM BEFORE ANY
016500*        DIVISION IS ATTEMPTED BELOW.  LNRATE01 USED TO
016600*        ABEND ON A SIZE ERROR HERE; NOW IT RETURNS RC=91
016700*        AND LETS LOANBAT REJECT THE TRANSACTION.  CR-1360
016800*        REMOVED THE UPPER-BOUND TERM CHECK THAT USED TO SIT
016900*        HERE - THERE IS NO PRODUCT-LEVEL CEILING ON TERM
017000*        LENGTH, ONLY THE ZERO-TERM DIVIDE HAZARD IS OURS TO
017100*        GUARD AGAINST.
017200            IF LNR-TERM-MONTHS = ZERO
017300               MOVE 91 TO LNR-RETURN-CODE
017400               GO TO P999
017500            END-IF.
017600*        SUBMIT MODE LOOKS UP THE RATE FROM THE LOAN-TYPE
017700*        TABLE AND THEN PRICES THE PAYMENT.  APPROVE MODE
017800*        (CR-0512) IS DRIVEN OFF THE COMMITTEES NEGOTIATED
017900*        AMOUNT/RATE ALREADY SET BY LOANBAT 5000-APPROVE-LOAN
018000*        - IT ONLY RE-PRICES THE PAYMENT, IT DOES NOT TOUCH
018100*        THE RATE.
018200            EVALUATE TRUE
018300               WHEN LNR-MODE-SUBMIT
018400                  PERFORM ASSIGN-INTEREST-RATE
018500                  IF LNR-RC-OK
018600                     PERFORM COMPUTE-MONTHLY-PAYMENT
018700                  END-IF
018800               WHEN LNR-MODE-APPROVE
018900                  PERFORM COMPUTE-MONTHLY-PAYMENT
019000               WHEN OTHER
019100                  MOVE 90 TO LNR-RETURN-CODE
019200            END-EVALUATE.
019300        P999.
019400            GOBACK.
019500*
019600******************************************************************
019700* LOAD-RATE-TABLE SECTION.
019800*
019900* BUILDS THE FIVE-ROW BASE-RATE TABLE FRESH ON EVERY CALL FROM
020000* THE LOAN COMMITTEE RATE SCHEDULE, MEMO 88-02.  A LITERAL TABLE
020100* RATHER THAN A COPY MEMBER OR A RATES FILE BECAUSE THE BASE
020200* RATES CHANGE ONLY ON A COMMITTEE MEMO, WHICH HAS ALWAYS MEANT
020300* A PROGRAM CHANGE ANYWAY.
020400******************************************************************
020500        LOAD-RATE-TABLE SECTION.
020600        LRT010.
020700            MOVE 'PERSONAL' TO WS-RATE-TYPE(1).
020800            MOVE .12000000 TO WS-RATE-BASE-PCT(1).
020900            MOVE 'AUTO' TO WS-RATE-TYPE(2).
021000            MOVE .08000000 TO WS-RATE-BASE-PCT(2).
021100            MOVE 'HOME' TO WS-RATE-TYPE(3).
021200            MOVE .06000000 TO WS-RATE-BASE-PCT(3).
021300            MOVE 'STUDENT' TO WS-RATE-TYPE(4).
021400            MOVE .05000000 TO WS-RATE-BASE-PCT(4).
021500            MOVE 'BUSINESS' TO WS-RATE-TYPE(5).
021600            MOVE .10000000 TO WS-RATE-BASE-PCT(5).
021700        LRT999.
021800            EXIT.
021900*
022000******************************************************************
022100* ASSIGN-INTEREST-RATE SECTION.
022200*
022300* SCANS WS-RATE-TABLE FOR LNR-LOAN-TYPE AND MOVES THE MATCHING
022400* BASE RATE TO LNR-INTEREST-RATE.  CR-0366 REWROTE THIS AS A
022500* GO TO PARAGRAPH LOOP RATHER THAN PERFORM VARYING PER THE DP
022600* STANDARDS REVIEW OF THAT YEAR - THE TABLE IS ONLY FIVE ROWS
022700* SO THE SCAN COST IS IMMATERIAL EITHER WAY.  RC=90 (BAD TYPE)
022800* IS ASSUMED UNTIL A MATCH IS FOUND; IT IS NEVER CLEARED BY
022900* SIMPLY FALLING OFF THE END OF THE TABLE.
023000******************************************************************
023100        ASSIGN-INTEREST-RATE SECTION.
023200        AIR010.
023300            MOVE 90 TO LNR-RETURN-CODE.
023400            MOVE 1 TO WS-RATE-IDX.
023500        AIR020.
023600            IF WS-RATE-IDX > 5
023700               GO TO AIR080
023800            END-IF.
023900            IF LNR-LOAN-TYPE = WS-RATE-TYPE(WS-RATE-IDX)
024000               MOVE WS-RATE-BASE-PCT(WS-RATE-IDX) TO
024100                  LNR-INTEREST-RATE
024200               MOVE 00 TO LNR-RETURN-CODE
024300            END-IF.
024400            ADD 1 TO WS-RATE-IDX.
024500            GO TO AIR020.
024600        AIR080.
024700*        ONLY ADJUST THE RATE IF A VALID LOAN TYPE WAS FOUND -
024800*        OTHERWISE LEAVE LNR-INTEREST-RATE UNTOUCHED AND LET
024900*        THE RC=90 FLOW BACK TO LOANBAT AS A REJECTED TXN.
025000            IF LNR-RC-OK
025100               PERFORM ADJUST-RATE-FOR-AMOUNT
025200            END-IF.
025300        AIR999.
025400            EXIT.
025500*
025600******************************************************************
025700* ADJUST-RATE-FOR-AMOUNT SECTION.
025800*
025900* CR-0118, LOAN COMMITTEE MEMO 89-14 - LARGE LOANS (OVER $50,000)
026000* PRICE A HALF-POINT BELOW THE BASE RATE FOR THE TYPE; SMALL
026100* LOANS (UNDER $10,000) PRICE A FULL POINT ABOVE BASE TO COVER
026200* THE PER-ACCOUNT SERVICING COST.  MIDDLE-OF-THE-RANGE AMOUNTS
026300* GET THE UNADJUSTED BASE RATE.
026400******************************************************************
026500        ADJUST-RATE-FOR-AMOUNT SECTION.
026600        ARA010.
026700            IF LNR-LOAN-AMOUNT > 50000.00
026800               SUBTRACT .005 FROM LNR-INTEREST-RATE
026900            ELSE
027000               IF LNR-LOAN-AMOUNT < 10000.00
027100                  ADD .01 TO LNR-INTEREST-RATE
027200               END-IF
027300            END-IF.
027400        ARA999.
027500            EXIT.
027600*
027700******************************************************************
027800* COMPUTE-MONTHLY-PAYMENT SECTION.
027900*
028000* STANDARD AMORTIZED-PAYMENT FORMULA -
028100*    PMT = P * R * (1+R)**N / ((1+R)**N - 1)
028200* WHERE P IS THE LOAN AMOUNT, R THE MONTHLY RATE (ANNUAL RATE
028300* OVER 12) AND N THE TERM IN MONTHS.  COBOL-74 HAS NO EXPONENT
028400* OPERATOR ON THIS COMPILER SO (1+R)**N IS BUILT UP BY REPEATED
028500* MULTIPLICATION IN THE CMP020 GO TO LOOP - CR-0366 CONVERTED
028600* THIS FROM A PERFORM VARYING FOR THE SAME STANDARDS-REVIEW
028700* REASON AS THE RATE SCAN ABOVE.  A ZERO-RATE LOAN (SHOULD NOT
028800* HAPPEN IN PRACTICE, BUT GUARDED ANYWAY) SKIPS THE COMPOUND-
028900* FACTOR LOOP ENTIRELY AND JUST DIVIDES AMOUNT BY TERM.
029000******************************************************************
029100        COMPUTE-MONTHLY-PAYMENT SECTION.
029200        CMP010.
029300*        MONTHLY RATE IS THE ANNUAL RATE DIVIDED BY 12 -
029400*        ROUNDED BECAUSE WS-MONTHLY-RATE HAS ONLY EIGHT
029500*        DECIMAL PLACES TO HOLD IT IN.
029600            COMPUTE WS-MONTHLY-RATE ROUNDED =
029700               LNR-INTEREST-RATE / 12.
029800            IF WS-MONTHLY-RATE = ZERO
029900               COMPUTE LNR-MONTHLY-PAYMENT ROUNDED =
030000                  LNR-LOAN-AMOUNT / LNR-TERM-MONTHS
030100               GO TO CMP999
030200            END-IF.
030300*        SEED THE COMPOUND FACTOR AT MONTH 1 - (1+R) RAISED
030400*        TO THE FIRST POWER IS JUST (1+R) ITSELF.
030500            MOVE 1 TO WS-COMPOUND-FACTOR.
030600            ADD WS-MONTHLY-RATE TO WS-COMPOUND-FACTOR.
030700            MOVE 2 TO WS-MONTH-CTR.
030800        CMP020.
030900*        MULTIPLY THE RUNNING FACTOR BY (1+R) ONCE PER
031000*        REMAINING MONTH OF THE TERM - AT LOOP EXIT
031100*        WS-COMPOUND-FACTOR HOLDS (1+R) RAISED TO THE N.
031200            IF WS-MONTH-CTR > LNR-TERM-MONTHS
031300               GO TO CMP080
031400            END-IF.
031500            MOVE WS-COMPOUND-FACTOR TO
031600               WS-COMPOUND-FACTOR-PRV.
031700            COMPUTE WS-COMPOUND-FACTOR ROUNDED =
031800               WS-COMPOUND-FACTOR-PRV *
031900               (1 + WS-MONTHLY-RATE).
032000            ADD 1 TO WS-MONTH-CTR.
032100            GO TO CMP020.
032200        CMP080.
032300*        NUMERATOR IS P * R * (1+R)**N, DENOMINATOR IS
032400*        (1+R)**N - 1 - THE FINAL DIVIDE GIVES THE LEVEL
032500*        MONTHLY PAYMENT THAT FULLY AMORTIZES THE LOAN OVER
032600*        THE TERM.
032700            COMPUTE WS-PAYMENT-NUMERATOR ROUNDED =
032800               LNR-LOAN-AMOUNT * WS-MONTHLY-RATE *
032900               WS-COMPOUND-FACTOR.
033000            COMPUTE WS-PAYMENT-DENOMINATOR ROUNDED =
033100               WS-COMPOUND-FACTOR - 1.
033200            COMPUTE LNR-MONTHLY-PAYMENT ROUNDED =
033300               WS-PAYMENT-NUMERATOR / WS-PAYMENT-DENOMINATOR.
033400        CMP999.
033500            EXIT.
