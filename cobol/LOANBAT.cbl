000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID. LOANBAT.
000300        AUTHOR. J-OGRADY.
000400        INSTALLATION. THIRD NATIONAL DP CENTER - LOAN SERV.
000500        DATE-WRITTEN. 06/09/88.
000600        DATE-COMPILED.
000700        SECURITY.  CONFIDENTIAL - LOAN SERVICING SUBSYSTEM.
000800*
000900******************************************************************
001000* LOANBAT   -  LOAN APPLICATION LIFECYCLE BATCH RUN
001100*
001200* READS THE LOAN-APP-MASTER-IN OLD MASTER AND THE LOAN-APP-TXN-IN
001300* TRANSACTION FILE (SUBMIT/REVIEW/APPROVE/REJECT/DISBURSE) AND
001400* WRITES A NEW MASTER, LOAN-APP-MASTER-OUT, A REJECT-LISTING-OUT
001500* OF ANY TRANSACTION THAT FAILS ITS EDIT, AND THE LOAN PORTFOLIO
001600* STATUS REPORT ON LOAN-REPORT-OUT.  THE APPLICATION MASTER AND
001700* A READ-ONLY COPY OF THE CUSTOMER MASTER ARE BOTH HELD IN
001800* WORKING-STORAGE TABLES FOR THE DURATION OF THE RUN - THERE IS
001900* NO VSAM FILE ON THIS SYSTEM, SO EVERY LOOKUP BY LOAN-APP-ID,
002000* LOAN-CUSTOMER-ID OR CUST-ID IS A TABLE SEARCH, NOT A READ.
002100* RUN NIGHTLY, AFTER CUSTBAT HAS PRODUCED THE CUSTOMER MASTER
002200* THIS STEP READS.  CALLS LNRATE01 TO ASSIGN THE INTEREST RATE
002300* AND COMPUTE THE MONTHLY PAYMENT ON A SUBMIT, AND AGAIN TO
002400* RECOMPUTE THE PAYMENT ON AN APPROVE.
002500******************************************************************
002600*
002700*    CHANGE LOG.
002800*
002900*    DATE    WHO  CHANGE
003000*    ------  ---  --------------------------------------
003100*    060988  JOG  ORIGINAL PROGRAM - REPLACES THE ON-LINE
003200*                 LOAN SUBMIT/REVIEW SCREENS WITH A
003300*                 NIGHTLY BATCH LIFECYCLE RUN.  CR-0098.
003400*    040890  JOG  ADDED THE APPROVE, REJECT AND DISBURSE
003500*                 TRANSACTION TYPES - WAS SUBMIT/REVIEW
003600*                 ONLY.  CR-0152.
003700*    080892  RMS  ADDED THE 3-ACTIVE-APPLICATION LIMIT ON
003800*                 SUBMIT PER LOAN COMMITTEE POLICY
003900*                 LC-88-14.  CR-0262.
004000*    112398  MCD  Y2K REMEDIATION - WS-RUN-DATE AND THE
004100*                 CREATED-AT/UPDATED-AT/APPROVAL-DATE
004200*                 STAMPS EXPANDED TO 4-DIGIT YEARS.  NO
004300*                 OTHER LOGIC CHANGED.  CR-1188.
004400*    030399  MCD  Y2K VERIFICATION RERUN AGAINST THE
004500*                 1999/2000 BOUNDARY.  NO FIX NEEDED.
004600*                 CR-1188.
004700*    091402  TKW  RAISED WS-LOAN-TABLE AND WS-CUSTOMER-
004800*                 TABLE MAX ENTRIES FROM 2000 TO 5000 TO
004900*                 MATCH CUSTBAT.  CR-1299.
005000*    051505  TKW  LOAN PORTFOLIO STATUS REPORT REWRITTEN
005100*                 TO SORT/BREAK ON LOAN-STATUS IN A FIXED
005200*                 ORDER INSTEAD OF FILE ORDER, PER AUDIT
005300*                 REQUEST AR-0041.  CR-1402.
005400*
005500        ENVIRONMENT DIVISION.
005600        CONFIGURATION SECTION.
005700        SOURCE-COMPUTER.  IBM-370.
005800        OBJECT-COMPUTER.  IBM-370.
005900        SPECIAL-NAMES.
006000            C01 IS TOP-OF-FORM.
006100        INPUT-OUTPUT SECTION.
006200        FILE-CONTROL.
006300            SELECT LOAN-APP-MASTER-IN ASSIGN TO LOANMIN
006400               ORGANIZATION IS LINE SEQUENTIAL
006500               ACCESS IS SEQUENTIAL
006600               FILE STATUS IS WS-LOANMIN-STATUS.
006700            SELECT LOAN-APP-MASTER-OUT ASSIGN TO LOANMOUT
006800               ORGANIZATION IS LINE SEQUENTIAL
006900               ACCESS IS SEQUENTIAL
007000               FILE STATUS IS WS-LOANMOUT-STATUS.
007100            SELECT LOAN-APP-TXN-IN ASSIGN TO LOANTRIN
007200               ORGANIZATION IS LINE SEQUENTIAL
007300               ACCESS IS SEQUENTIAL
007400               FILE STATUS IS WS-LOANTRIN-STATUS.
007500            SELECT CUSTOMER-MASTER-IN ASSIGN TO CUSTMIN
007600               ORGANIZATION IS LINE SEQUENTIAL
007700               ACCESS IS SEQUENTIAL
007800               FILE STATUS IS WS-CUSTMIN-STATUS.
007900            SELECT REJECT-LISTING-OUT ASSIGN TO LOANREJO
008000               ORGANIZATION IS LINE SEQUENTIAL
008100               ACCESS IS SEQUENTIAL
008200               FILE STATUS IS WS-LOANREJO-STATUS.
008300            SELECT LOAN-REPORT-OUT ASSIGN TO LOANRPTO
008400               ORGANIZATION IS LINE SEQUENTIAL
008500               ACCESS IS SEQUENTIAL
008600               FILE STATUS IS WS-LOANRPTO-STATUS.
008700        DATA DIVISION.
008800        FILE SECTION.
008900*    OLD LOAN APPLICATION MASTER - READ ONCE AT THE TOP OF
009000*    THE RUN INTO WS-LOAN-TABLE, NEVER REOPENED.
009100        FD  LOAN-APP-MASTER-IN.
009200            COPY LOANREC
009300               REPLACING ==01  LOAN-APPLICATION-RECORD==
009400               BY ==01  LOAN-APP-MASTER-IN-REC==.
009500*    NEW LOAN APPLICATION MASTER - SPILLED FROM THE UPDATED
009600*    TABLE BY 8000-WRITE-NEW-MASTER AT END OF RUN.
009700        FD  LOAN-APP-MASTER-OUT.
009800            COPY LOANREC
009900               REPLACING ==01  LOAN-APPLICATION-RECORD==
010000               BY ==01  LOAN-APP-MASTER-OUT-REC==.
010100*    SUBMIT/REVIEW/APPROVE/REJECT/DISBURSE TRANSACTIONS,
010200*    ONE PER INPUT LINE - SEE LOANTRN FOR THE LAYOUT.
010300        FD  LOAN-APP-TXN-IN.
010400        01  LOAN-APP-TXN-IN-REC.
010500            COPY LOANTRN.
010600*    READ-ONLY COPY OF THE CUSTOMER MASTER CUSTBAT PRODUCED
010700*    THE NIGHT BEFORE - USED ONLY TO VALIDATE LT-CUSTOMER-ID
010800*    ON A SUBMIT.  LOANBAT NEVER WRITES THIS FILE.
010900        FD  CUSTOMER-MASTER-IN.
011000            COPY CUSTREC
011100               REPLACING ==01  CUSTOMER-RECORD==
011200               BY ==01  CUSTOMER-MASTER-IN-REC==.
011300*    ONE LINE PER REJECTED LOAN TRANSACTION, SAME SHAPE AS
011400*    THE CUSTBAT REJECT LISTING BUT KEYED ON APP-ID.
011500        FD  REJECT-LISTING-OUT.
011600        01  REJECT-LISTING-OUT-REC.
011700            03  REJ-TXN-TYPE         PIC X(8).
011800            03  FILLER                PIC X(2) VALUE SPACES.
011900            03  REJ-APP-ID            PIC 9(9).
012000            03  FILLER                PIC X(2) VALUE SPACES.
012100            03  REJ-REASON            PIC X(60).
012200            03  FILLER                PIC X(9) VALUE SPACES.
012300*    LOAN PORTFOLIO STATUS REPORT - ONE 80-BYTE PRINT LINE
012400*    PER WRITE, MOVED IN FROM THE LL- LAYOUTS IN COPY
012500*    LOANLINE BELOW RATHER THAN BUILT HERE.
012600        FD  LOAN-REPORT-OUT.
012700        01  LOAN-REPORT-OUT-REC       PIC X(80).
012800*
012900        WORKING-STORAGE SECTION.
013000*
013100*    77-LEVEL COUNTERS, FILE STATUSES AND RUN TOTALS - ALL
013200*    SUBSCRIPTS AND COUNTS DECLARED COMP PER HOUSE STYLE.
013300        77  WS-PGM-ID               PIC X(8) VALUE
013400            'LOANBAT '.
013500        77  WS-LOANMIN-STATUS       PIC XX VALUE ZERO.
013600        77  WS-LOANMOUT-STATUS      PIC XX VALUE ZERO.
013700        77  WS-LOANTRIN-STATUS      PIC XX VALUE ZERO.
013800        77  WS-CUSTMIN-STATUS       PIC XX VALUE ZERO.
013900        77  WS-LOANREJO-STATUS      PIC XX VALUE ZERO.
014000        77  WS-LOANRPTO-STATUS      PIC XX VALUE ZERO.
014100        77  WS-LOAN-TABLE-MAX       PIC S9(4) COMP VALUE 5000.
014200        77  WS-LOAN-TABLE-COUNT     PIC S9(4) COMP VALUE 0.
014300        77  WS-CUST-TABLE-MAX       PIC S9(4) COMP VALUE 5000.
014400        77  WS-CUST-TABLE-COUNT     PIC S9(4) COMP VALUE 0.
014500        77  WS-TAB-IDX              PIC S9(4) COMP VALUE 0.
014600        77  WS-TAB-IDX2             PIC S9(4) COMP VALUE 0.
014700        77  WS-FOUND-IDX            PIC S9(4) COMP VALUE 0.
014800        77  WS-ACTIVE-APP-COUNT     PIC S9(4) COMP VALUE 0.
014900        77  WS-SEQ-IDX              PIC S9(4) COMP VALUE 0.
015000        77  WS-SUBMIT-COUNT         PIC S9(7) COMP VALUE 0.
015100        77  WS-REVIEW-COUNT         PIC S9(7) COMP VALUE 0.
015200        77  WS-APPROVE-COUNT        PIC S9(7) COMP VALUE 0.
015300        77  WS-REJECT-COUNT         PIC S9(7) COMP VALUE 0.
015400        77  WS-DISBURSE-COUNT       PIC S9(7) COMP VALUE 0.
015500*
015600        01  SWITCHES.
015700            03  LOAN-TXN-EOF-SW         PIC X VALUE "N".
015800                88  LOAN-TXN-EOF        VALUE 'Y'.
015900            03  WS-FOUND-SW             PIC X VALUE "N".
016000                88  WS-FOUND            VALUE 'Y'.
016100            03  WS-REJECT-SW            PIC X VALUE "N".
016200                88  WS-REJECTED         VALUE 'Y'.
016300            03  FILLER                  PIC X(06) VALUE
016400                SPACES.
016500        01  WS-REJECT-REASON            PIC X(60) VALUE
016600            SPACES.
016700*
016800*    IN-MEMORY LOAN APPLICATION MASTER.  WS-TAB-STATUS-SEQ
016900*    IS NOT ON THE DISK RECORD - IT IS A WORKING COLUMN SET
017000*    BY ASSIGN-STATUS-SEQ BELOW, USED ONLY TO DRIVE THE
017100*    REPORT SORT/BREAK IN A FIXED LIFECYCLE ORDER (AR-0041).
017200        01  WS-LOAN-TABLE.
017300            03  WS-LOAN-ENTRY OCCURS 1 TO 5000 TIMES
017400                           DEPENDING ON WS-LOAN-TABLE-COUNT.
017500                COPY LOANREC
017600                   REPLACING ==01  LOAN-APPLICATION-RECORD==
017700                   BY ==05  WS-TAB-LOAN-REC==.
017800                05  WS-TAB-STATUS-SEQ     PIC 9 VALUE ZERO.
017900*
018000*    READ-ONLY IN-MEMORY COPY OF THE CUSTOMER MASTER, USED
018100*    ONLY BY 3100-FIND-CUSTOMER TO VALIDATE A SUBMIT.
018200        01  WS-CUSTOMER-TABLE.
018300            03  WS-CUSTOMER-ENTRY OCCURS 1 TO 5000 TIMES
018400                           DEPENDING ON WS-CUST-TABLE-COUNT.
018500                COPY CUSTREC
018600                   REPLACING ==01  CUSTOMER-RECORD==
018700                   BY ==05  WS-TAB-CUSTOMER-REC==.
018800*
018900*    FIXED TABLE OF THE SIX LIFECYCLE STATUS LITERALS IN
019000*    REPORT SEQUENCE - LOADED ONCE BY INIT-STATUS-SEQ-TABLE
019100*    AND WALKED BY 9000-PRINT-REPORT'S STATUS-LOOP.
019200        01  WS-STATUS-SEQ-TABLE.
019300            03  WS-SEQ-ENTRY OCCURS 6 TIMES.
019400                05  WS-SEQ-STATUS         PIC X(12).
019500*
019600*    HOLDING AREA FOR ONE LOAN-TABLE ENTRY WHILE 9150-SWAP-
019700*    ENTRIES EXCHANGES TWO ROWS DURING THE SORT.
019800        01  WS-SWAP-AREA.
019900            COPY LOANREC
020000               REPLACING ==01  LOAN-APPLICATION-RECORD==
020100               BY ==05  WS-SWAP-LOAN-REC==.
020200            05  WS-SWAP-STATUS-SEQ        PIC 9 VALUE ZERO.
020300*
020400*    PARAMETER AREA PASSED BY REFERENCE TO LNRATE01 ON A
020500*    CALL - LNR-CALL-MODE TELLS THE SUBPROGRAM WHETHER THIS
020600*    IS A FRESH SUBMIT RATE ASSIGNMENT OR AN APPROVE
020700*    RECOMPUTE.  LAYOUT MUST MATCH LNRATE01-PARM IN
020800*    LNRATE01.CBL FIELD FOR FIELD, INCLUDING USAGE.
020900        01  WS-LNRATE01-PARM.
021000            03  LNR-CALL-MODE             PIC X(8).
021100                88  LNR-MODE-SUBMIT       VALUE 'SUBMIT'.
021200                88  LNR-MODE-APPROVE      VALUE 'APPROVE'.
021300            03  LNR-LOAN-TYPE             PIC X(8).
021400            03  LNR-LOAN-AMOUNT           PIC S9(9)V99
021500                                          COMP-3.
021600            03  LNR-TERM-MONTHS           PIC 9(3).
021700            03  LNR-INTEREST-RATE         PIC S9V9(8)
021800                                          COMP-3.
021900            03  LNR-MONTHLY-PAYMENT       PIC S9(7)V99
022000                                          COMP-3.
022100            03  LNR-RETURN-CODE           PIC 9(2).
022200                88  LNR-RC-OK             VALUE 00.
022300*
022400        01  WS-RUN-DATE-TIME-WORK.
022500            03  WS-RUN-DATE             PIC 9(8).
022600            03  WS-RUN-TIME             PIC 9(8).
022700        01  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE.
022800            03  WS-RUN-DATE-YYYY        PIC 9(4).
022900            03  WS-RUN-DATE-MM          PIC 9(2).
023000            03  WS-RUN-DATE-DD          PIC 9(2).
023100        01  WS-RUN-TIME-GRP REDEFINES WS-RUN-TIME.
023200            03  WS-RUN-TIME-HH          PIC 9(2).
023300            03  WS-RUN-TIME-MM          PIC 9(2).
023400            03  WS-RUN-TIME-SS          PIC 9(2).
023500            03  WS-RUN-TIME-TH          PIC 9(2).
023600*
023700        01  WS-STAMP.
023800            03  WS-STAMP-YYYY           PIC 9(4).
023900            03  FILLER                   PIC X VALUE "-".
024000            03  WS-STAMP-MM              PIC 9(2).
024100            03  FILLER                   PIC X VALUE "-".
024200            03  WS-STAMP-DD              PIC 9(2).
024300            03  FILLER                   PIC X VALUE SPACE.
024400            03  WS-STAMP-HH              PIC 9(2).
024500            03  FILLER                   PIC X VALUE ":".
024600            03  WS-STAMP-MI              PIC 9(2).
024700            03  FILLER                   PIC X VALUE ":".
024800            03  WS-STAMP-SS              PIC 9(2).
024900        01  WS-STAMP-X REDEFINES WS-STAMP.
025000            03  FILLER                   PIC X(19).
025100*
025200*    RUN DATE REFORMATTED WITH DASHES FOR THE REPORT
025300*    HEADING - KEPT SEPARATE FROM WS-STAMP SINCE THE HEADING
025400*    WANTS YYYY-MM-DD, NOT THE FULL DATE-AND-TIME STAMP.
025500        01  WS-RPT-DATE-X               PIC X(10).
025600        01  WS-RPT-DATE-GRP REDEFINES WS-RPT-DATE-X.
025700            03  WS-RPT-DATE-YYYY        PIC X(04).
025800            03  FILLER                  PIC X VALUE "-".
025900            03  WS-RPT-DATE-MM          PIC X(02).
026000            03  FILLER                  PIC X VALUE "-".
026100            03  WS-RPT-DATE-DD          PIC X(02).
026200*
026300        COPY LOANLINE.
026400*
026500*    REPORT ACCUMULATORS - WS-SUBTOTAL RESETS EVERY STATUS
026600*    BREAK, WS-GRAND-TOTAL ACCUMULATES ACROSS THE WHOLE
026700*    REPORT AND PRINTS ONCE AT THE BOTTOM.
026800        01  WS-GRAND-TOTAL              PIC S9(9)V99
026900                                        VALUE ZERO.
027000        01  WS-SUBTOTAL                  PIC S9(9)V99
027100                                        VALUE ZERO.
027200*
027300        01  WS-FAIL-INFO.
027400            03  FILLER                 PIC X(9) VALUE
027500                'LOANBAT  '.
027600            03  WS-FAIL-MSG            PIC X(60) VALUE SPACES.
027700            03  FILLER                 PIC X(7) VALUE
027800                ' STATUS='.
027900            03  WS-FAIL-STATUS-DISP    PIC X(2) VALUE SPACES.
028000*
028100        PROCEDURE DIVISION.
028200*
028300*    MAINLINE.  LOADS BOTH WORKING-STORAGE TABLES BEFORE
028400*    THE FIRST TRANSACTION IS READ, THEN RUNS THE WHOLE
028500*    TRANSACTION FILE, WRITES THE NEW MASTER AND FINALLY
028600*    THE STATUS REPORT - THE REPORT IS BUILT FROM THE
028700*    POST-TRANSACTION TABLE, NOT THE OLD MASTER, SO IT
028800*    REFLECTS TONIGHT'S ACTIVITY.
028900        PREMIERE SECTION.
029000        P010.
029100            PERFORM OPEN-ALL-FILES.
029200            PERFORM POPULATE-TIME-DATE.
029300            PERFORM INIT-STATUS-SEQ-TABLE.
029400            PERFORM 1000-LOAD-CUSTOMER-MASTER.
029500            PERFORM 1500-LOAD-LOAN-APP-MASTER.
029600            PERFORM 2000-PROCESS-TRANSACTIONS THRU 2000-EXIT
029700               UNTIL LOAN-TXN-EOF.
029800            PERFORM 8000-WRITE-NEW-MASTER.
029900            PERFORM 9000-PRINT-REPORT.
030000            PERFORM CLOSE-ALL-FILES.
030100        P999.
030200            STOP RUN.
030300*
030400*    OPENS ALL SIX FILES FOR THE RUN.  ONLY THE LOAN MASTER
030500*    OPEN IS STATUS-CHECKED - SAME RATIONALE AS CUSTBAT.
030600        OPEN-ALL-FILES SECTION.
030700        OAF010.
030800            OPEN INPUT LOAN-APP-MASTER-IN.
030900            OPEN INPUT LOAN-APP-TXN-IN.
031000            OPEN INPUT CUSTOMER-MASTER-IN.
031100            OPEN OUTPUT LOAN-APP-MASTER-OUT.
031200            OPEN OUTPUT REJECT-LISTING-OUT.
031300            OPEN OUTPUT LOAN-REPORT-OUT.
031400            IF WS-LOANMIN-STATUS NOT = "00"
031500               MOVE 'LOANBAT - OPEN LOAN-APP-MASTER-IN FAIL'
031600                  TO WS-FAIL-MSG
031700               MOVE WS-LOANMIN-STATUS TO WS-FAIL-STATUS-DISP
031800               PERFORM ABEND-THIS-RUN
031900            END-IF.
032000        OAF999.
032100            EXIT.
032200*
032300*    NORMAL END-OF-JOB CLOSE OF ALL SIX FILES.
032400        CLOSE-ALL-FILES SECTION.
032500        CAF010.
032600            CLOSE LOAN-APP-MASTER-IN.
032700            CLOSE LOAN-APP-TXN-IN.
032800            CLOSE CUSTOMER-MASTER-IN.
032900            CLOSE LOAN-APP-MASTER-OUT.
033000            CLOSE REJECT-LISTING-OUT.
033100            CLOSE LOAN-REPORT-OUT.
033200        CAF999.
033300            EXIT.
033400*
033500*    LOADS WS-STATUS-SEQ-TABLE WITH THE SIX LIFECYCLE
033600*    STATUSES IN THE FIXED ORDER AR-0041 WANTS THEM PRINTED
033700*    - SUBMITTED THROUGH CANCELLED, NOT FILE ORDER.  RUN
033800*    ONCE AT THE TOP OF THE JOB.
033900        INIT-STATUS-SEQ-TABLE SECTION.
034000        ISST010.
034100            MOVE 'SUBMITTED'    TO WS-SEQ-STATUS(1).
034200            MOVE 'UNDER_REVIEW' TO WS-SEQ-STATUS(2).
034300            MOVE 'APPROVED'     TO WS-SEQ-STATUS(3).
034400            MOVE 'REJECTED'     TO WS-SEQ-STATUS(4).
034500            MOVE 'DISBURSED'    TO WS-SEQ-STATUS(5).
034600            MOVE 'CANCELLED'    TO WS-SEQ-STATUS(6).
034700        ISST999.
034800            EXIT.
034900*
035000*    LOADS THE CUSTOMER MASTER CUSTBAT PRODUCED OVERNIGHT
035100*    INTO WS-CUSTOMER-TABLE - READ-ONLY FOR THIS PROGRAM,
035200*    CONSULTED ONLY BY 3100-FIND-CUSTOMER ON A SUBMIT.
035300        1000-LOAD-CUSTOMER-MASTER SECTION.
035400        1000-START.
035500            MOVE ZERO TO WS-CUST-TABLE-COUNT.
035600            READ CUSTOMER-MASTER-IN
035700               AT END GO TO 1000-EXIT
035800            END-READ.
035900        1000-LOOP.
036000            ADD 1 TO WS-CUST-TABLE-COUNT.
036100            IF WS-CUST-TABLE-COUNT > WS-CUST-TABLE-MAX
036200               MOVE 'LOANBAT - CUSTOMER TABLE OVERFLOW'
036300                  TO WS-FAIL-MSG
036400               MOVE SPACES TO WS-FAIL-STATUS-DISP
036500               PERFORM ABEND-THIS-RUN
036600            END-IF.
036700            MOVE CUSTOMER-MASTER-IN-REC TO
036800               WS-TAB-CUSTOMER-REC(WS-CUST-TABLE-COUNT).
036900            READ CUSTOMER-MASTER-IN
037000               AT END GO TO 1000-EXIT
037100            END-READ.
037200            GO TO 1000-LOOP.
037300        1000-EXIT.
037400            EXIT.
037500*
037600*    LOADS THE OLD LOAN APPLICATION MASTER INTO WS-LOAN-
037700*    TABLE, AND ASSIGNS EACH ROW ITS REPORT SORT SEQUENCE
037800*    AS IT IS READ IN - SAVES A SECOND PASS OVER THE TABLE
037900*    JUST FOR THAT.
038000        1500-LOAD-LOAN-APP-MASTER SECTION.
038100        1500-START.
038200            MOVE ZERO TO WS-LOAN-TABLE-COUNT.
038300            READ LOAN-APP-MASTER-IN
038400               AT END GO TO 1500-EXIT
038500            END-READ.
038600        1500-LOOP.
038700            ADD 1 TO WS-LOAN-TABLE-COUNT.
038800            IF WS-LOAN-TABLE-COUNT > WS-LOAN-TABLE-MAX
038900               MOVE 'LOANBAT - LOAN TABLE OVERFLOW'
039000                  TO WS-FAIL-MSG
039100               MOVE SPACES TO WS-FAIL-STATUS-DISP
039200               PERFORM ABEND-THIS-RUN
039300            END-IF.
039400            MOVE LOAN-APP-MASTER-IN-REC TO
039500               WS-TAB-LOAN-REC(WS-LOAN-TABLE-COUNT).
039600            MOVE WS-LOAN-TABLE-COUNT TO WS-TAB-IDX.
039700            PERFORM ASSIGN-STATUS-SEQ.
039800            READ LOAN-APP-MASTER-IN
039900               AT END GO TO 1500-EXIT
040000            END-READ.
040100            GO TO 1500-LOOP.
040200        1500-EXIT.
040300            EXIT.
040400*
040500*    SETS WS-TAB-STATUS-SEQ FOR THE ENTRY AT WS-TAB-IDX TO
040600*    ITS POSITION IN THE AR-0041 REPORT ORDER.  CALLED FROM
040700*    THE LOAD PARAGRAPH ABOVE AND AGAIN FROM EVERY ACTION
040800*    PARAGRAPH BELOW THAT CHANGES A LOAN'S STATUS, SO THE
040900*    SEQUENCE COLUMN NEVER GOES STALE BETWEEN THE LOAD AND
041000*    THE FINAL REPORT.
041100        ASSIGN-STATUS-SEQ SECTION.
041200        ASS010.
041300            EVALUATE TRUE
041400               WHEN LOAN-ST-SUBMITTED OF
041500                       WS-TAB-LOAN-REC(WS-TAB-IDX)
041600                  MOVE 1 TO WS-TAB-STATUS-SEQ(WS-TAB-IDX)
041700               WHEN LOAN-ST-UNDER-REVIEW OF
041800                       WS-TAB-LOAN-REC(WS-TAB-IDX)
041900                  MOVE 2 TO WS-TAB-STATUS-SEQ(WS-TAB-IDX)
042000               WHEN LOAN-ST-APPROVED OF
042100                       WS-TAB-LOAN-REC(WS-TAB-IDX)
042200                  MOVE 3 TO WS-TAB-STATUS-SEQ(WS-TAB-IDX)
042300               WHEN LOAN-ST-REJECTED OF
042400                       WS-TAB-LOAN-REC(WS-TAB-IDX)
042500                  MOVE 4 TO WS-TAB-STATUS-SEQ(WS-TAB-IDX)
042600               WHEN LOAN-ST-DISBURSED OF
042700                       WS-TAB-LOAN-REC(WS-TAB-IDX)
042800                  MOVE 5 TO WS-TAB-STATUS-SEQ(WS-TAB-IDX)
042900               WHEN LOAN-ST-CANCELLED OF
043000                       WS-TAB-LOAN-REC(WS-TAB-IDX)
043100                  MOVE 6 TO WS-TAB-STATUS-SEQ(WS-TAB-IDX)
043200               WHEN OTHER
043300                  MOVE 6 TO WS-TAB-STATUS-SEQ(WS-TAB-IDX)
043400            END-EVALUATE.
043500        ASS999.
043600            EXIT.
043700*
043800*    ONE PASS THROUGH THIS SECTION HANDLES ONE TRANSACTION.
043900*    LT-TXN-ACTION SELECTS THE LIFECYCLE STEP BELOW -
044000*    SUBMIT, REVIEW, APPROVE, REJECT OR DISBURSE - ANY OTHER
044100*    VALUE ON THE FILE IS BOUNCED OUTRIGHT.
044200        2000-PROCESS-TRANSACTIONS SECTION.
044300        2000-START.
044400            READ LOAN-APP-TXN-IN
044500               AT END SET LOAN-TXN-EOF TO TRUE
044600               GO TO 2000-EXIT
044700            END-READ.
044800            MOVE "N" TO WS-REJECT-SW.
044900            EVALUATE TRUE
045000               WHEN LT-TXN-IS-SUBMIT
045100                  PERFORM 3000-SUBMIT-LOAN
045200               WHEN LT-TXN-IS-REVIEW
045300                  PERFORM 4000-REVIEW-LOAN
045400               WHEN LT-TXN-IS-APPROVE
045500                  PERFORM 5000-APPROVE-LOAN
045600               WHEN LT-TXN-IS-REJECT
045700                  PERFORM 6000-REJECT-LOAN
045800               WHEN LT-TXN-IS-DISBURSE
045900                  PERFORM 7000-DISBURSE-LOAN
046000               WHEN OTHER
046100                  MOVE 'UNKNOWN TXN TYPE' TO WS-REJECT-REASON
046200                  SET WS-REJECTED TO TRUE
046300            END-EVALUATE.
046400            IF WS-REJECTED
046500               PERFORM 9800-WRITE-REJECT
046600            END-IF.
046700        2000-EXIT.
046800            EXIT.
046900*
047000*    ADDS A NEW LOAN APPLICATION TO THE TABLE.  THREE EDITS
047100*    HAVE TO PASS IN ORDER BEFORE A ROW IS APPENDED: THE
047200*    CUSTOMER MUST EXIST (3100), THE 3-ACTIVE-APPLICATION
047300*    CEILING FROM LOAN COMMITTEE POLICY LC-88-14 MUST NOT BE
047400*    EXCEEDED (3200), AND LNRATE01 MUST ACCEPT THE LOAN
047500*    TYPE/AMOUNT/TERM COMBINATION AND HAND BACK A RATE.
047600        3000-SUBMIT-LOAN SECTION.
047700        3000-START.
047800            PERFORM 3100-FIND-CUSTOMER.
047900            IF NOT WS-FOUND
048000               MOVE 'CUSTOMER NOT FOUND' TO WS-REJECT-REASON
048100               SET WS-REJECTED TO TRUE
048200               GO TO 3000-EXIT
048300            END-IF.
048400            PERFORM 3200-COUNT-ACTIVE-APPS.
048500*          LC-88-14 - NO CUSTOMER MAY HAVE MORE THAN TWO
048600*          SUBMITTED/UNDER_REVIEW APPLICATIONS OPEN AT ONCE,
048700*          SO THE THIRD ONE IS REJECTED AT >= 3 COUNTING
048800*          THIS NEW ONE.
048900            IF WS-ACTIVE-APP-COUNT >= 3
049000               MOVE 'MAXIMUM ACTIVE APPLICATIONS REACHED'
049100                  TO WS-REJECT-REASON
049200               SET WS-REJECTED TO TRUE
049300               GO TO 3000-EXIT
049400            END-IF.
049500*          CALL LNRATE01 TO PRICE THE LOAN - IT RETURNS THE
049600*          ASSIGNED INTEREST RATE AND THE AMORTIZED MONTHLY
049700*          PAYMENT, OR A NON-ZERO LNR-RETURN-CODE IF THE
049800*          LOAN TYPE IS NOT ON THE RATE TABLE OR THE TERM IS
049900*          ZERO.  THERE IS NO UPPER LIMIT ON TERM LENGTH.
050000            MOVE SPACES TO WS-LNRATE01-PARM.
050100            SET LNR-MODE-SUBMIT TO TRUE.
050200            MOVE LT-SUB-LOAN-TYPE TO LNR-LOAN-TYPE.
050300            MOVE LT-SUB-LOAN-AMOUNT TO LNR-LOAN-AMOUNT.
050400            MOVE LT-SUB-TERM-MONTHS TO LNR-TERM-MONTHS.
050500            CALL 'LNRATE01' USING WS-LNRATE01-PARM.
050600            IF NOT LNR-RC-OK
050700               MOVE 'INVALID LOAN TERMS' TO WS-REJECT-REASON
050800               SET WS-REJECTED TO TRUE
050900               GO TO 3000-EXIT
051000            END-IF.
051100            ADD 1 TO WS-LOAN-TABLE-COUNT.
051200            IF WS-LOAN-TABLE-COUNT > WS-LOAN-TABLE-MAX
051300               MOVE 'LOANBAT - LOAN TABLE OVERFLOW'
051400                  TO WS-FAIL-MSG
051500               MOVE SPACES TO WS-FAIL-STATUS-DISP
051600               PERFORM ABEND-THIS-RUN
051700            END-IF.
051800*          IDENTIFYING AND TERM FIELDS COME STRAIGHT OFF
051900*          THE TRANSACTION.
052000            MOVE LT-APP-ID TO
052100               LOAN-APP-ID OF
052200               WS-TAB-LOAN-REC(WS-LOAN-TABLE-COUNT).
052300            MOVE LT-CUSTOMER-ID TO
052400               LOAN-CUSTOMER-ID OF
052500               WS-TAB-LOAN-REC(WS-LOAN-TABLE-COUNT).
052600            MOVE LT-SUB-LOAN-AMOUNT TO
052700               LOAN-AMOUNT OF
052800               WS-TAB-LOAN-REC(WS-LOAN-TABLE-COUNT).
052900            MOVE LT-SUB-LOAN-TYPE TO
053000               LOAN-TYPE OF
053100               WS-TAB-LOAN-REC(WS-LOAN-TABLE-COUNT).
053200            MOVE LT-SUB-TERM-MONTHS TO
053300               LOAN-TERM-MONTHS OF
053400               WS-TAB-LOAN-REC(WS-LOAN-TABLE-COUNT).
053500            MOVE LT-SUB-PURPOSE TO
053600               LOAN-PURPOSE OF
053700               WS-TAB-LOAN-REC(WS-LOAN-TABLE-COUNT).
053800*          EVERY SUBMITTED APPLICATION STARTS LIFE IN THE
053900*          SUBMITTED STATUS - NEVER ANY OTHER.
054000            SET LOAN-ST-SUBMITTED OF
054100               WS-TAB-LOAN-REC(WS-LOAN-TABLE-COUNT) TO TRUE.
054200*          RATE AND PAYMENT COME BACK FROM LNRATE01, NOT
054300*          FROM THE TRANSACTION - THE CALLER NEVER SETS
054400*          THESE DIRECTLY.
054500            MOVE LNR-INTEREST-RATE TO
054600               LOAN-INTEREST-RATE OF
054700               WS-TAB-LOAN-REC(WS-LOAN-TABLE-COUNT).
054800            MOVE LNR-MONTHLY-PAYMENT TO
054900               LOAN-MONTHLY-PAYMENT OF
055000               WS-TAB-LOAN-REC(WS-LOAN-TABLE-COUNT).
055100            MOVE LT-SUB-CREDIT-SCORE TO
055200               LOAN-CREDIT-SCORE OF
055300               WS-TAB-LOAN-REC(WS-LOAN-TABLE-COUNT).
055400            MOVE LT-SUB-DOWNPAYMENT TO
055500               LOAN-DOWNPAYMENT OF
055600               WS-TAB-LOAN-REC(WS-LOAN-TABLE-COUNT).
055700            MOVE LT-SUB-MONTHLY-DEBT TO
055800               LOAN-MONTHLY-DEBT-PAYMENTS OF
055900               WS-TAB-LOAN-REC(WS-LOAN-TABLE-COUNT).
056000            MOVE WS-STAMP-X TO
056100               LOAN-CREATED-AT OF
056200               WS-TAB-LOAN-REC(WS-LOAN-TABLE-COUNT).
056300            MOVE WS-STAMP-X TO
056400               LOAN-UPDATED-AT OF
056500               WS-TAB-LOAN-REC(WS-LOAN-TABLE-COUNT).
056600            MOVE WS-LOAN-TABLE-COUNT TO WS-TAB-IDX.
056700            PERFORM ASSIGN-STATUS-SEQ.
056800            ADD 1 TO WS-SUBMIT-COUNT.
056900        3000-EXIT.
057000            EXIT.
057100*
057200*    TABLE-SEARCH PARAGRAPH - CONFIRMS LT-CUSTOMER-ID EXISTS
057300*    ON THE CUSTOMER MASTER CUSTBAT PRODUCED.  UNLIKE THE
057400*    CUSTBAT SEARCHES THIS ONE DOES NOT NEED TO SKIP
057500*    DELETED ROWS - THE CUSTOMER MASTER CARRIES NO DELETE
057600*    FLAG OF ITS OWN.
057700        3100-FIND-CUSTOMER SECTION.
057800        3100-START.
057900            MOVE "N" TO WS-FOUND-SW.
058000            MOVE 1 TO WS-TAB-IDX.
058100        3100-LOOP.
058200            IF WS-TAB-IDX > WS-CUST-TABLE-COUNT
058300               GO TO 3100-EXIT
058400            END-IF.
058500            IF LT-CUSTOMER-ID = CUST-ID OF
058600                  WS-TAB-CUSTOMER-REC(WS-TAB-IDX)
058700               SET WS-FOUND TO TRUE
058800            END-IF.
058900            ADD 1 TO WS-TAB-IDX.
059000            GO TO 3100-LOOP.
059100        3100-EXIT.
059200            EXIT.
059300*
059400*    COUNTS THIS CUSTOMER'S SUBMITTED/UNDER_REVIEW LOANS -
059500*    APPROVED, REJECTED, DISBURSED AND CANCELLED LOANS DO
059600*    NOT COUNT AGAINST THE LC-88-14 CEILING SINCE THEY ARE
059700*    NO LONGER ACTIVELY IN THE PIPELINE.
059800        3200-COUNT-ACTIVE-APPS SECTION.
059900        3200-START.
060000            MOVE ZERO TO WS-ACTIVE-APP-COUNT.
060100            MOVE 1 TO WS-TAB-IDX.
060200        3200-LOOP.
060300            IF WS-TAB-IDX > WS-LOAN-TABLE-COUNT
060400               GO TO 3200-EXIT
060500            END-IF.
060600            IF LT-CUSTOMER-ID = LOAN-CUSTOMER-ID OF
060700                  WS-TAB-LOAN-REC(WS-TAB-IDX)
060800               AND (LOAN-ST-SUBMITTED OF
060900                       WS-TAB-LOAN-REC(WS-TAB-IDX)
061000                  OR LOAN-ST-UNDER-REVIEW OF
061100                       WS-TAB-LOAN-REC(WS-TAB-IDX))
061200               ADD 1 TO WS-ACTIVE-APP-COUNT
061300            END-IF.
061400            ADD 1 TO WS-TAB-IDX.
061500            GO TO 3200-LOOP.
061600        3200-EXIT.
061700            EXIT.
061800*
061900*    MOVES A LOAN FROM SUBMITTED TO UNDER_REVIEW.  NO FIELDS
062000*    ARE RECOMPUTED HERE - REVIEW IS A PURE STATUS CHANGE,
062100*    THE ONLY ACTION IN THE WHOLE LIFECYCLE THAT IS.
062200        4000-REVIEW-LOAN SECTION.
062300        4000-START.
062400            PERFORM 4100-FIND-LOAN-APP.
062500            IF NOT WS-FOUND
062600               MOVE 'APPLICATION NOT FOUND' TO
062700                  WS-REJECT-REASON
062800               SET WS-REJECTED TO TRUE
062900               GO TO 4000-EXIT
063000            END-IF.
063100*          A LOAN CAN ONLY MOVE TO REVIEW FROM SUBMITTED -
063200*          THE STATUS-MACHINE GUARD THAT EVERY ACTION BELOW
063300*          REPEATS FOR ITS OWN REQUIRED STARTING STATUS.
063400            IF NOT LOAN-ST-SUBMITTED OF
063500                  WS-TAB-LOAN-REC(WS-FOUND-IDX)
063600               MOVE 'NOT IN REQUIRED STATUS' TO
063700                  WS-REJECT-REASON
063800               SET WS-REJECTED TO TRUE
063900               GO TO 4000-EXIT
064000            END-IF.
064100            SET LOAN-ST-UNDER-REVIEW OF
064200               WS-TAB-LOAN-REC(WS-FOUND-IDX) TO TRUE.
064300            MOVE WS-STAMP-X TO
064400               LOAN-UPDATED-AT OF
064500               WS-TAB-LOAN-REC(WS-FOUND-IDX).
064600            MOVE WS-FOUND-IDX TO WS-TAB-IDX.
064700            PERFORM ASSIGN-STATUS-SEQ.
064800            ADD 1 TO WS-REVIEW-COUNT.
064900        4000-EXIT.
065000            EXIT.
065100*
065200*    TABLE-SEARCH PARAGRAPH KEYED ON LT-APP-ID, SHARED BY
065300*    REVIEW, APPROVE, REJECT AND DISBURSE BELOW.
065400        4100-FIND-LOAN-APP SECTION.
065500        4100-START.
065600            MOVE "N" TO WS-FOUND-SW.
065700            MOVE ZERO TO WS-FOUND-IDX.
065800            MOVE 1 TO WS-TAB-IDX.
065900        4100-LOOP.
066000            IF WS-TAB-IDX > WS-LOAN-TABLE-COUNT
066100               GO TO 4100-EXIT
066200            END-IF.
066300            IF LT-APP-ID = LOAN-APP-ID OF
066400                  WS-TAB-LOAN-REC(WS-TAB-IDX)
066500               SET WS-FOUND TO TRUE
066600               MOVE WS-TAB-IDX TO WS-FOUND-IDX
066700            END-IF.
066800            ADD 1 TO WS-TAB-IDX.
066900            GO TO 4100-LOOP.
067000        4100-EXIT.
067100            EXIT.
067200*
067300*    APPROVES A LOAN UNDER REVIEW.  THE APPROVER MAY HAVE
067400*    NEGOTIATED A DIFFERENT AMOUNT OR RATE THAN WHAT WAS
067500*    SUBMITTED, SO LNRATE01 IS CALLED AGAIN IN APPROVE MODE
067600*    TO RECOMPUTE THE MONTHLY PAYMENT AGAINST THE FINAL
067700*    TERMS RATHER THAN REUSE WHATEVER WAS STORED AT SUBMIT.
067800        5000-APPROVE-LOAN SECTION.
067900        5000-START.
068000            PERFORM 4100-FIND-LOAN-APP.
068100            IF NOT WS-FOUND
068200               MOVE 'APPLICATION NOT FOUND' TO
068300                  WS-REJECT-REASON
068400               SET WS-REJECTED TO TRUE
068500               GO TO 5000-EXIT
068600            END-IF.
068700            IF NOT LOAN-ST-UNDER-REVIEW OF
068800                  WS-TAB-LOAN-REC(WS-FOUND-IDX)
068900               MOVE 'NOT IN REQUIRED STATUS' TO
069000                  WS-REJECT-REASON
069100               SET WS-REJECTED TO TRUE
069200               GO TO 5000-EXIT
069300            END-IF.
069400*          TERM MONTHS IS NOT RENEGOTIATED ON APPROVAL - IT
069500*          COMES FROM THE STORED LOAN, NOT THE TRANSACTION.
069600            MOVE SPACES TO WS-LNRATE01-PARM.
069700            SET LNR-MODE-APPROVE TO TRUE.
069800            MOVE LT-APR-LOAN-AMOUNT TO LNR-LOAN-AMOUNT.
069900            MOVE LT-APR-INTEREST-RATE TO LNR-INTEREST-RATE.
070000            MOVE LOAN-TERM-MONTHS OF
070100               WS-TAB-LOAN-REC(WS-FOUND-IDX) TO
070200               LNR-TERM-MONTHS.
070300            CALL 'LNRATE01' USING WS-LNRATE01-PARM.
070400            IF NOT LNR-RC-OK
070500               MOVE 'INVALID LOAN TERMS' TO WS-REJECT-REASON
070600               SET WS-REJECTED TO TRUE
070700               GO TO 5000-EXIT
070800            END-IF.
070900            MOVE LT-APR-LOAN-AMOUNT TO
071000               LOAN-AMOUNT OF WS-TAB-LOAN-REC(WS-FOUND-IDX).
071100            MOVE LT-APR-INTEREST-RATE TO
071200               LOAN-INTEREST-RATE OF
071300               WS-TAB-LOAN-REC(WS-FOUND-IDX).
071400            MOVE LNR-MONTHLY-PAYMENT TO
071500               LOAN-MONTHLY-PAYMENT OF
071600               WS-TAB-LOAN-REC(WS-FOUND-IDX).
071700            SET LOAN-ST-APPROVED OF
071800               WS-TAB-LOAN-REC(WS-FOUND-IDX) TO TRUE.
071900            MOVE WS-STAMP-X TO
072000               LOAN-APPROVAL-DATE OF
072100               WS-TAB-LOAN-REC(WS-FOUND-IDX).
072200            MOVE WS-STAMP-X TO
072300               LOAN-UPDATED-AT OF
072400               WS-TAB-LOAN-REC(WS-FOUND-IDX).
072500            MOVE WS-FOUND-IDX TO WS-TAB-IDX.
072600            PERFORM ASSIGN-STATUS-SEQ.
072700            ADD 1 TO WS-APPROVE-COUNT.
072800        5000-EXIT.
072900            EXIT.
073000*
073100*    REJECTS A LOAN UNDER REVIEW AND RECORDS WHY, FROM THE
073200*    TRANSACTION'S LT-REJ-REASON FIELD - THIS IS THE ONLY
073300*    ACTION THAT STORES ITS REASON ON THE MASTER RECORD
073400*    ITSELF RATHER THAN ONLY IN THE REJECT LISTING, SINCE
073500*    LOAN-REJECTION-REASON IS PART OF THE PERMANENT RECORD.
073600        6000-REJECT-LOAN SECTION.
073700        6000-START.
073800            PERFORM 4100-FIND-LOAN-APP.
073900            IF NOT WS-FOUND
074000               MOVE 'APPLICATION NOT FOUND' TO
074100                  WS-REJECT-REASON
074200               SET WS-REJECTED TO TRUE
074300               GO TO 6000-EXIT
074400            END-IF.
074500            IF NOT LOAN-ST-UNDER-REVIEW OF
074600                  WS-TAB-LOAN-REC(WS-FOUND-IDX)
074700               MOVE 'NOT IN REQUIRED STATUS' TO
074800                  WS-REJECT-REASON
074900               SET WS-REJECTED TO TRUE
075000               GO TO 6000-EXIT
075100            END-IF.
075200            SET LOAN-ST-REJECTED OF
075300               WS-TAB-LOAN-REC(WS-FOUND-IDX) TO TRUE.
075400            MOVE LT-REJ-REASON TO
075500               LOAN-REJECTION-REASON OF
075600               WS-TAB-LOAN-REC(WS-FOUND-IDX).
075700            MOVE WS-STAMP-X TO
075800               LOAN-UPDATED-AT OF
075900               WS-TAB-LOAN-REC(WS-FOUND-IDX).
076000            MOVE WS-FOUND-IDX TO WS-TAB-IDX.
076100            PERFORM ASSIGN-STATUS-SEQ.
076200            ADD 1 TO WS-REJECT-COUNT.
076300        6000-EXIT.
076400            EXIT.
076500*
076600*    DISBURSES AN APPROVED LOAN - THE LAST FORWARD STEP IN
076700*    THE LIFECYCLE.  NO MONEY ACTUALLY MOVES IN THIS BATCH
076800*    SUITE; THIS JUST RECORDS THAT IT DID.
076900        7000-DISBURSE-LOAN SECTION.
077000        7000-START.
077100            PERFORM 4100-FIND-LOAN-APP.
077200            IF NOT WS-FOUND
077300               MOVE 'APPLICATION NOT FOUND' TO
077400                  WS-REJECT-REASON
077500               SET WS-REJECTED TO TRUE
077600               GO TO 7000-EXIT
077700            END-IF.
077800            IF NOT LOAN-ST-APPROVED OF
077900                  WS-TAB-LOAN-REC(WS-FOUND-IDX)
078000               MOVE 'NOT IN REQUIRED STATUS' TO
078100                  WS-REJECT-REASON
078200               SET WS-REJECTED TO TRUE
078300               GO TO 7000-EXIT
078400            END-IF.
078500            SET LOAN-ST-DISBURSED OF
078600               WS-TAB-LOAN-REC(WS-FOUND-IDX) TO TRUE.
078700            MOVE WS-STAMP-X TO
078800               LOAN-UPDATED-AT OF
078900               WS-TAB-LOAN-REC(WS-FOUND-IDX).
079000            MOVE WS-FOUND-IDX TO WS-TAB-IDX.
079100            PERFORM ASSIGN-STATUS-SEQ.
079200            ADD 1 TO WS-DISBURSE-COUNT.
079300        7000-EXIT.
079400            EXIT.
079500*
079600*    SPILLS WS-LOAN-TABLE BACK OUT TO LOAN-APP-MASTER-OUT.
079700*    UNLIKE CUSTBAT'S EQUIVALENT PARAGRAPH THERE IS NO
079800*    DELETE FLAG TO SKIP HERE - A LOAN APPLICATION IS NEVER
079900*    REMOVED FROM THE MASTER, ONLY MOVED THROUGH STATUSES.
080000        8000-WRITE-NEW-MASTER SECTION.
080100        8000-START.
080200            MOVE 1 TO WS-TAB-IDX.
080300        8000-LOOP.
080400            IF WS-TAB-IDX > WS-LOAN-TABLE-COUNT
080500               GO TO 8000-EXIT
080600            END-IF.
080700            MOVE WS-TAB-LOAN-REC(WS-TAB-IDX) TO
080800               LOAN-APP-MASTER-OUT-REC.
080900            WRITE LOAN-APP-MASTER-OUT-REC.
081000            ADD 1 TO WS-TAB-IDX.
081100            GO TO 8000-LOOP.
081200        8000-EXIT.
081300            EXIT.
081400*
081500*    BUILDS THE LOAN PORTFOLIO STATUS REPORT.  SORTS THE
081600*    TABLE INTO AR-0041'S FIXED STATUS ORDER FIRST, THEN
081700*    WALKS THE SIX STATUSES IN THAT ORDER, PRINTING A
081800*    DETAIL LINE PER LOAN AND A SUBTOTAL LINE PER STATUS
081900*    BREAK, FINISHING WITH ONE GRAND TOTAL LINE.
082000        9000-PRINT-REPORT SECTION.
082100        9000-START.
082200            PERFORM 9100-SORT-TABLE.
082300            MOVE WS-RPT-DATE-X TO LL-H1-RUN-DATE.
082400            WRITE LOAN-REPORT-OUT-REC FROM LL-HEADING-LINE-1
082500               AFTER ADVANCING PAGE.
082600            WRITE LOAN-REPORT-OUT-REC FROM LL-HEADING-LINE-2
082700               AFTER ADVANCING 1 LINE.
082800            WRITE LOAN-REPORT-OUT-REC FROM LL-HEADING-LINE-3
082900               AFTER ADVANCING 1 LINE.
083000            WRITE LOAN-REPORT-OUT-REC FROM LL-HEADING-LINE-2
083100               AFTER ADVANCING 1 LINE.
083200            MOVE ZERO TO WS-GRAND-TOTAL.
083300            MOVE 1 TO WS-SEQ-IDX.
083400        9000-STATUS-LOOP.
083500            IF WS-SEQ-IDX > 6
083600               GO TO 9000-STATUS-LOOP-EXIT
083700            END-IF.
083800            PERFORM 9200-PRINT-DETAIL-LINES.
083900            ADD 1 TO WS-SEQ-IDX.
084000            GO TO 9000-STATUS-LOOP.
084100        9000-STATUS-LOOP-EXIT.
084200            WRITE LOAN-REPORT-OUT-REC FROM LL-HEADING-LINE-2
084300               AFTER ADVANCING 1 LINE.
084400            PERFORM 9900-PRINT-GRAND-TOTAL.
084500        9000-EXIT.
084600            EXIT.
084700*
084800*    IN-PLACE BUBBLE SORT OF WS-LOAN-TABLE ON WS-TAB-STATUS-
084900*    SEQ ASCENDING, LOAN-APP-ID ASCENDING WITHIN A TIED
085000*    STATUS.  THE TABLE IS NEVER MORE THAN 5000 ROWS AND
085100*    THIS RUNS ONCE A NIGHT, SO A SIMPLE BUBBLE SORT IS
085200*    CHEAP ENOUGH - NO NEED FOR THE SORT VERB JUST TO
085300*    REORDER AN IN-MEMORY TABLE.
085400        9100-SORT-TABLE SECTION.
085500        9100-START.
085600            IF WS-LOAN-TABLE-COUNT < 2
085700               GO TO 9100-EXIT
085800            END-IF.
085900            MOVE 1 TO WS-TAB-IDX.
086000*          OUTER PASS - EACH PASS BUBBLES THE NEXT-LARGEST
086100*          UNSORTED ENTRY DOWN TO ITS FINAL POSITION.
086200        9100-OUTER-LOOP.
086300            IF WS-TAB-IDX > WS-LOAN-TABLE-COUNT - 1
086400               GO TO 9100-EXIT
086500            END-IF.
086600            MOVE 1 TO WS-TAB-IDX2.
086700*          INNER PASS - COMPARES EACH ADJACENT PAIR NOT YET
086800*          SETTLED BY AN EARLIER OUTER PASS.
086900        9100-INNER-LOOP.
087000            IF WS-TAB-IDX2 > WS-LOAN-TABLE-COUNT - WS-TAB-IDX
087100               GO TO 9100-INNER-EXIT
087200            END-IF.
087300            IF WS-TAB-STATUS-SEQ(WS-TAB-IDX2) >
087400                  WS-TAB-STATUS-SEQ(WS-TAB-IDX2 + 1)
087500               OR (WS-TAB-STATUS-SEQ(WS-TAB-IDX2) =
087600                  WS-TAB-STATUS-SEQ(WS-TAB-IDX2 + 1)
087700                  AND LOAN-APP-ID OF
087800                     WS-TAB-LOAN-REC(WS-TAB-IDX2) >
087900                     LOAN-APP-ID OF
088000                     WS-TAB-LOAN-REC(WS-TAB-IDX2 + 1))
088100               PERFORM 9150-SWAP-ENTRIES
088200            END-IF.
088300            ADD 1 TO WS-TAB-IDX2.
088400            GO TO 9100-INNER-LOOP.
088500        9100-INNER-EXIT.
088600            ADD 1 TO WS-TAB-IDX.
088700            GO TO 9100-OUTER-LOOP.
088800        9100-EXIT.
088900            EXIT.
089000*
089100*    EXCHANGES THE WHOLE-RECORD CONTENT OF TWO ADJACENT
089200*    TABLE ENTRIES THROUGH WS-SWAP-AREA - A THREE-WAY MOVE
089300*    SINCE COBOL HAS NO DIRECT TABLE-ENTRY SWAP VERB.
089400        9150-SWAP-ENTRIES SECTION.
089500        9150-START.
089600            MOVE WS-LOAN-ENTRY(WS-TAB-IDX2) TO WS-SWAP-AREA.
089700            MOVE WS-LOAN-ENTRY(WS-TAB-IDX2 + 1) TO
089800               WS-LOAN-ENTRY(WS-TAB-IDX2).
089900            MOVE WS-SWAP-AREA TO
090000               WS-LOAN-ENTRY(WS-TAB-IDX2 + 1).
090100        9150-EXIT.
090200            EXIT.
090300*
090400*    PRINTS EVERY LOAN WHOSE WS-TAB-STATUS-SEQ MATCHES THE
090500*    STATUS THIS CALL OF 9000-STATUS-LOOP IS CURRENTLY ON,
090600*    THEN ITS SUBTOTAL LINE - THE TABLE IS ALREADY SORTED
090700*    BY 9100 SO THIS IS A SEQUENTIAL SCAN, NOT A SEARCH.
090800        9200-PRINT-DETAIL-LINES SECTION.
090900        9200-START.
091000            MOVE ZERO TO WS-SUBTOTAL.
091100            MOVE "N" TO WS-FOUND-SW.
091200            MOVE 1 TO WS-TAB-IDX.
091300        9200-LOOP.
091400            IF WS-TAB-IDX > WS-LOAN-TABLE-COUNT
091500               GO TO 9200-LOOP-EXIT
091600            END-IF.
091700            IF WS-TAB-STATUS-SEQ(WS-TAB-IDX) = WS-SEQ-IDX
091800               SET WS-FOUND TO TRUE
091900               MOVE LOAN-STATUS OF
092000                  WS-TAB-LOAN-REC(WS-TAB-IDX) TO
092100                  LL-DT-STATUS
092200               MOVE LOAN-APP-ID OF
092300                  WS-TAB-LOAN-REC(WS-TAB-IDX) TO
092400                  LL-DT-APP-ID
092500               MOVE LOAN-CUSTOMER-ID OF
092600                  WS-TAB-LOAN-REC(WS-TAB-IDX) TO
092700                  LL-DT-CUSTOMER-ID
092800               MOVE LOAN-AMOUNT OF
092900                  WS-TAB-LOAN-REC(WS-TAB-IDX) TO
093000                  LL-DT-AMOUNT
093100               WRITE LOAN-REPORT-OUT-REC FROM
093200                  LL-DETAIL-LINE AFTER ADVANCING 1 LINE
093300               ADD LOAN-AMOUNT OF
093400                  WS-TAB-LOAN-REC(WS-TAB-IDX) TO
093500                  WS-SUBTOTAL
093600            END-IF.
093700            ADD 1 TO WS-TAB-IDX.
093800            GO TO 9200-LOOP.
093900        9200-LOOP-EXIT.
094000            IF WS-FOUND
094100               MOVE WS-SEQ-STATUS(WS-SEQ-IDX) TO LL-ST-STATUS
094200               MOVE WS-SUBTOTAL TO LL-ST-AMOUNT
094300               WRITE LOAN-REPORT-OUT-REC FROM
094400                  LL-SUBTOTAL-LINE AFTER ADVANCING 1 LINE
094500               ADD WS-SUBTOTAL TO WS-GRAND-TOTAL
094600            END-IF.
094700        9200-EXIT.
094800            EXIT.
094900*
095000*    PRINTS THE SINGLE GRAND TOTAL LINE AT THE FOOT OF THE
095100*    REPORT - WS-GRAND-TOTAL WAS ACCUMULATED ONE STATUS
095200*    SUBTOTAL AT A TIME BY 9200 ABOVE.
095300        9900-PRINT-GRAND-TOTAL SECTION.
095400        9900-START.
095500            MOVE WS-GRAND-TOTAL TO LL-GT-AMOUNT.
095600            WRITE LOAN-REPORT-OUT-REC FROM LL-GRAND-TOTAL-LINE
095700               AFTER ADVANCING 1 LINE.
095800        9900-EXIT.
095900            EXIT.
096000*
096100*    WRITES ONE REJECT-LISTING LINE - CALLED FROM 2000 FOR
096200*    ANY TRANSACTION THAT SET WS-REJECT-SW, WHICHEVER
096300*    ACTION PARAGRAPH SET IT.
096400        9800-WRITE-REJECT SECTION.
096500        9800-START.
096600            MOVE LT-TXN-ACTION TO REJ-TXN-TYPE.
096700            MOVE LT-APP-ID TO REJ-APP-ID.
096800            MOVE WS-REJECT-REASON TO REJ-REASON.
096900            WRITE REJECT-LISTING-OUT-REC.
097000        9800-EXIT.
097100            EXIT.
097200*
097300*    FATAL-ERROR PARAGRAPH - SAME PATTERN AS CUSTBAT, RC 16
097400*    AND A CLOSE OF EVERY FILE THAT MAY BE OPEN.
097500        ABEND-THIS-RUN SECTION.
097600        ATR010.
097700            DISPLAY WS-FAIL-INFO.
097800            CLOSE LOAN-APP-MASTER-IN LOAN-APP-TXN-IN.
097900            CLOSE CUSTOMER-MASTER-IN.
098000            CLOSE LOAN-APP-MASTER-OUT REJECT-LISTING-OUT.
098100            CLOSE LOAN-REPORT-OUT.
098200            MOVE 16 TO RETURN-CODE.
098300            STOP RUN.
098400        ATR999.
098500            EXIT.
098600*
098700*    BUILDS WS-STAMP FOR THE CREATED-AT/UPDATED-AT/APPROVAL-
098800*    DATE FIELDS AND WS-RPT-DATE-X FOR THE REPORT HEADING -
098900*    BOTH FROM THE SAME SINGLE ACCEPT OF DATE AND TIME AT
099000*    THE TOP OF THE RUN.
099100        POPULATE-TIME-DATE SECTION.
099200        PTD010.
099300            ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
099400            ACCEPT WS-RUN-TIME FROM TIME.
099500            MOVE WS-RUN-DATE-YYYY TO WS-STAMP-YYYY.
099600            MOVE WS-RUN-DATE-MM TO WS-STAMP-MM.
099700            MOVE WS-RUN-DATE-DD TO WS-STAMP-DD.
099800            MOVE WS-RUN-TIME-HH TO WS-STAMP-HH.
099900            MOVE WS-RUN-TIME-MM TO WS-STAMP-MI.
100000            MOVE WS-RUN-TIME-SS TO WS-STAMP-SS.
100100            MOVE WS-RUN-DATE-YYYY TO WS-RPT-DATE-YYYY.
100200            MOVE WS-RUN-DATE-MM TO WS-RPT-DATE-MM.
100300            MOVE WS-RUN-DATE-DD TO WS-RPT-DATE-DD.
100400        PTD999.
100500            EXIT.
