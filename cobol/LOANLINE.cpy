000100******************************************************************
000200* LOANLINE    --  LOAN PORTFOLIO STATUS REPORT PRINT LINES
000300*
000400* PRINT-LINE LAYOUTS FOR THE LOAN PORTFOLIO STATUS REPORT WRITTEN
000500* BY LOANBAT 9000-PRINT-REPORT.  LL-HEADING-LINE-1/2/3 HEAD THE
000600* REPORT, LL-DETAIL-LINE CARRIES ONE LOAN APPLICATION,
000700* LL-SUBTOTAL-LINE PRINTS ON THE LOAN-STATUS CONTROL BREAK AND
000800* LL-GRAND-TOTAL-LINE ENDS THE REPORT.  ALL FIVE ARE 80 BYTES TO
000900* MATCH LOAN-REPORT-OUT-REC.
001000******************************************************************
001100
001200  01  LL-HEADING-LINE-1.
001300      03  FILLER                    PIC X(29)
001400                        VALUE 'LOAN PORTFOLIO STATUS REPORT'.
001500      03  FILLER                    PIC X(27) VALUE SPACES.
001600      03  LL-H1-RUN-DATE-LIT        PIC X(10)
001700                        VALUE 'RUN DATE: '.
001800      03  LL-H1-RUN-DATE            PIC X(10).
001900      03  FILLER                    PIC X(04) VALUE SPACES.
002000
002100  01  LL-HEADING-LINE-2.
002200      03  LL-H2-RULE                PIC X(75) VALUE ALL '-'.
002300      03  FILLER                    PIC X(05) VALUE SPACES.
002400
002500  01  LL-HEADING-LINE-3.
002600      03  FILLER                    PIC X(01) VALUE SPACE.
002700      03  FILLER                    PIC X(16) VALUE 'STATUS'.
002800      03  FILLER                    PIC X(11) VALUE 'APP-ID'.
002900      03  FILLER                    PIC X(16) VALUE 'CUSTOMER-ID'.
003000      03  FILLER                    PIC X(16) VALUE 'AMOUNT'.
003100      03  FILLER                    PIC X(20) VALUE SPACES.
003200
003300  01  LL-DETAIL-LINE.
003400      03  LL-DT-STATUS              PIC X(17).
003500      03  LL-DT-APP-ID              PIC 9(09).
003600      03  FILLER                    PIC X(03) VALUE SPACES.
003700      03  LL-DT-CUSTOMER-ID         PIC 9(09).
003800      03  FILLER                    PIC X(08) VALUE SPACES.
003900      03  LL-DT-AMOUNT              PIC ZZ,ZZZ,ZZ9.99.
004000      03  FILLER                    PIC X(21) VALUE SPACES.
004100
004200  01  LL-SUBTOTAL-LINE.
004300      03  FILLER                    PIC X(02) VALUE SPACES.
004400      03  FILLER                    PIC X(03) VALUE '** '.
004500      03  LL-ST-STATUS              PIC X(12).
004600      03  FILLER                    PIC X(09) VALUE ' TOTAL **'.
004700      03  FILLER                    PIC X(01) VALUE SPACE.
004800      03  LL-ST-AMOUNT              PIC ZZ,ZZZ,ZZ9.99.
004900      03  FILLER                    PIC X(40) VALUE SPACES.
005000
005100  01  LL-GRAND-TOTAL-LINE.
005200      03  FILLER                    PIC X(02) VALUE SPACES.
005300      03  FILLER                    PIC X(18)
005400                        VALUE '** GRAND TOTAL **'.
005500      03  FILLER                    PIC X(01) VALUE SPACE.
005600      03  LL-GT-AMOUNT              PIC ZZ,ZZZ,ZZ9.99.
005700      03  FILLER                    PIC X(46) VALUE SPACES.
