000100******************************************************************
000200* LOANREC     --  LOAN APPLICATION MASTER RECORD
000300*
000400* COPYBOOK FOR THE LOAN APPLICATION MASTER FILE MAINTAINED BY
000500* LOANBAT.  ONE ENTRY PER APPLICATION, KEYED ON LOAN-APP-ID.
000600* LOAN-CREDIT-SCORE, LOAN-DOWNPAYMENT AND
000700* LOAN-MONTHLY-DEBT-PAYMENTS ARE CARRIED FOR INFORMATION ONLY -
000800* NO RATE OR PAYMENT RULE IN LNRATE01 READS THEM.
000900******************************************************************
001000
001100  01  LOAN-APPLICATION-RECORD.
001200      03  LOAN-APP-ID                   PIC 9(9).
001300      03  LOAN-CUSTOMER-ID               PIC 9(9).
001400      03  LOAN-AMOUNT                    PIC S9(9)V99
001500                                         COMP-3.
001600      03  LOAN-TYPE                      PIC X(8).
001700          88  LOAN-TYPE-PERSONAL          VALUE 'PERSONAL'.
001800          88  LOAN-TYPE-AUTO              VALUE 'AUTO'.
001900          88  LOAN-TYPE-HOME              VALUE 'HOME'.
002000          88  LOAN-TYPE-STUDENT           VALUE 'STUDENT'.
002100          88  LOAN-TYPE-BUSINESS          VALUE 'BUSINESS'.
002200      03  LOAN-TERM-MONTHS               PIC 9(3).
002300      03  LOAN-PURPOSE                   PIC X(100).
002400      03  LOAN-STATUS                    PIC X(12).
002500          88  LOAN-ST-SUBMITTED           VALUE 'SUBMITTED'.
002600          88  LOAN-ST-UNDER-REVIEW        VALUE 'UNDER_REVIEW'.
002700          88  LOAN-ST-APPROVED            VALUE 'APPROVED'.
002800          88  LOAN-ST-REJECTED            VALUE 'REJECTED'.
002900          88  LOAN-ST-DISBURSED           VALUE 'DISBURSED'.
003000          88  LOAN-ST-CANCELLED           VALUE 'CANCELLED'.
003100      03  LOAN-INTEREST-RATE             PIC S9V9(8)
003200                                         COMP-3.
003300      03  LOAN-MONTHLY-PAYMENT           PIC S9(7)V99
003400                                         COMP-3.
003500      03  LOAN-APPROVAL-DATE             PIC X(19).
003600      03  LOAN-REJECTION-REASON          PIC X(100).
003700      03  LOAN-CREDIT-SCORE              PIC 9(3).
003800      03  LOAN-DOWNPAYMENT               PIC S9(9)V99
003900                                         COMP-3.
004000      03  LOAN-MONTHLY-DEBT-PAYMENTS     PIC S9(7)V99
004100                                         COMP-3.
004200      03  LOAN-CREATED-AT                PIC X(19).
004300      03  LOAN-UPDATED-AT                PIC X(19).
004400      03  FILLER                         PIC X(24).
