000100******************************************************************
000200* LOANTRN     --  LOAN APPLICATION LIFECYCLE TRANSACTION RECORD
000300*
000400* ONE TRANSACTION PER INPUT LINE ON LOAN-APP-TXN-IN.  THE FIELD
000500* LT-TXN-ACTION SELECTS SUBMIT/REVIEW/APPROVE/REJECT/DISBURSE
000600* PROCESSING IN LOANBAT.  LT-TXN-DETAIL CARRIES THE FIELDS
000700* SPECIFIC TO EACH ACTION - SUBMIT USES THE -SUBMIT VIEW,
000800* APPROVE THE -APPROVE VIEW, REJECT THE -REJECT VIEW.  REVIEW
000900* AND DISBURSE USE NONE OF THE DETAIL FIELDS.
001000******************************************************************
001100
001200  01  LOAN-TXN-RECORD.
001300      03  LT-TXN-ACTION                 PIC X(8).
001400          88  LT-TXN-IS-SUBMIT            VALUE 'SUBMIT'.
001500          88  LT-TXN-IS-REVIEW            VALUE 'REVIEW'.
001600          88  LT-TXN-IS-APPROVE           VALUE 'APPROVE'.
001700          88  LT-TXN-IS-REJECT           VALUE 'REJECT'.
001800          88  LT-TXN-IS-DISBURSE          VALUE 'DISBURSE'.
001900      03  LT-APP-ID                     PIC 9(9).
002000      03  LT-CUSTOMER-ID                PIC 9(9).
002100      03  LT-TXN-DETAIL.
002200          05  LT-SUBMIT-VIEW.
002300              07  LT-SUB-LOAN-TYPE       PIC X(8).
002400              07  LT-SUB-LOAN-AMOUNT     PIC S9(9)V99
002500                                         COMP-3.
002600              07  LT-SUB-TERM-MONTHS     PIC 9(3).
002700              07  LT-SUB-PURPOSE         PIC X(100).
002800              07  LT-SUB-CREDIT-SCORE    PIC 9(3).
002900              07  LT-SUB-DOWNPAYMENT     PIC S9(9)V99
003000                                         COMP-3.
003100              07  LT-SUB-MONTHLY-DEBT    PIC S9(7)V99
003200                                         COMP-3.
003300          05  LT-APPROVE-VIEW REDEFINES LT-SUBMIT-VIEW.
003400              07  LT-APR-LOAN-AMOUNT     PIC S9(9)V99
003500                                         COMP-3.
003600              07  LT-APR-INTEREST-RATE   PIC S9V9(8)
003700                                         COMP-3.
003800              07  FILLER                 PIC X(120).
003900          05  LT-REJECT-VIEW REDEFINES LT-SUBMIT-VIEW.
004000              07  LT-REJ-REASON          PIC X(100).
004100              07  FILLER                 PIC X(31).
004200      03  FILLER                         PIC X(06).
